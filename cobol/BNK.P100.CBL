000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNK-DAILY-CYCLE.
000300     AUTHOR. HDFC-DP. MODIFIED BY R.KHANNA, S.MURTHY, A.DESAI.
000400     INSTALLATION. HDFC BANK DATA PROCESSING CENTRE - BOMBAY.
000500     DATE WRITTEN. 03/14/1989.
000600     DATE COMPILED. 03/14/1989.
000700     SECURITY. HDFC-DP INTERNAL USE ONLY.
000800*
000900****************************************************************
001000* BNK-DAILY-CYCLE
001100* NIGHTLY CORE POSTING CYCLE FOR THE RETAIL DEPOSIT SYSTEM.
001200* READS THE DAYS TRANSACTION REQUEST FEED, POSTS DEPOSITS,
001300* WITHDRAWALS AND TRANSFERS AGAINST THE ACCOUNT MASTER, SCORES
001400* EACH POSTED ITEM FOR FRAUD, RUNS THE MONTHLY INTEREST ACCRUAL
001500* AND MONTHLY STATEMENT STEPS, AND PRODUCES THE RUN-CONTROL
001600* REPORT (RUNRPT) READ BY OPERATIONS EACH MORNING.
001700****************************************************************
001800* CHANGE LOG
001900* DATE     BY   REQUEST   DESCRIPTION
002000* -------- ---- --------- ------------------------------------
002100* 03/14/89 RK   DP-0041   ORIGINAL PROGRAM - REPLACES THE OLD     DP0041A 
002200*                         TELLER-POSTED LEDGER CARDS.             DP0041B 
002300* 07/02/89 RK   DP-0058   ADDED TRANSFER (SRC+TGT) POSTING.       DP0058A 
002400* 11/19/90 SM   DP-0102   ADDED FRAUD SCORING SECTION PER         DP0102A 
002500*                         AUDIT DEPT REQUEST - HIGH VALUE AND     DP0102B 
002600*                         RAPID TRANSACTION RULES.                DP0102C 
002700* 02/06/91 SM   DP-0117   ADDED CROSS-USER-TRANSFER FRAUD RULE.   DP0117A 
002800* 09/25/92 RK   DP-0166   ADDED MONTHLY INTEREST ACCRUAL STEP     DP0166A 
002900*                         FOR SAVINGS ACCOUNTS.                   DP0166B 
003000* 04/13/94 AD   DP-0203   ADDED MONTHLY STATEMENT STEP.           DP0203A 
003100* 01/09/95 AD   DP-0219   AUDIT LOG WRITTEN FOR EVERY POSTING,    DP0219A 
003200*                         SUCCESS AND REJECT, PER COMPLIANCE.     DP0219B 
003300* 06/30/96 SM   DP-0255   OVERDRAFT LIMIT FIELD ADDED TO MASTER   DP0255A 
003400*                         (NOT YET CONSULTED IN POSTING LOGIC).   DP0255B 
003500* 12/03/98 RK   DP-0301   YEAR 2000 REMEDIATION - EXPANDED ALL    DP0301A 
003600*                         STORED DATES/TIMES TO A 4-DIGIT YEAR    DP0301B 
003700*                         AND REWORKED 9600-EXPAND-CENTURY TO     DP0301C 
003800*                         WINDOW THE 2-DIGIT SYSTEM DATE.         DP0301D 
003900* 02/15/99 RK   DP-0308   Y2K REGRESSION - VERIFIED STATEMENT     DP0308A 
004000*                         PERIOD ROLLOVER ACROSS 12/1999-01/2000. DP0308B 
004100* 08/11/01 SM   DP-0344   RESOLUTION ALLOWS ANY ALERT STATUS ON   DP0344A 
004200*                         CLOSE, NOT JUST DISMISSED.              DP0344B 
004300* 05/20/03 AD   DP-0379   REJECT AUDIT RECORD ADDED FOR FAILED    DP0379A 
004400*                         POSTING REQUESTS PER COMPLIANCE.        DP0379B 
004500* 09/12/03 RK   DP-0384   TXN-TYPE ON POSTED DEPOSIT/WITHDRAWAL/  DP0384A 
004600*                         TRANSFER RECORDS WAS COMING OUT BLANK - DP0384B 
004700*                         2100/2200/2300 NOW SET TR-TXN-TYPE-PARM DP0384C 
004800*                         DIRECTLY INSTEAD OF PASSING IT ON THE   DP0384D 
004900*                         PERFORM STATEMENT.                      DP0384E 
005000* 09/18/03 SM   DP-0385   POSTING AUDIT DETAILS CAME OUT BLANK OR DP0385A 
005100*                         WRONG ON SUCCESS - 2100/2200/2300 NOW   DP0385B 
005200*                         STRING ONE VERB/AMOUNT/CURRENCY LINE    DP0385C 
005300*                         EACH INSTEAD OF A SECOND STRING THAT    DP0385D 
005400*                         CLOBBERED THE FIRST (OR NONE AT ALL).   DP0385E 
005500*                         ALSO SPLIT "ACCOUNT NOT FOUND" OUT OF   DP0385F 
005600*                         "ACCOUNT IS NOT ACTIVE" - SAME REJECT   DP0385G 
005700*                         TEXT WAS USED FOR BOTH BEFORE THIS FIX. DP0385H 
005800* 10/02/03 RK   DP-0386   TXN-REFERENCE OVERRAN ITS FIELD AND WAS DP0386F 
005900*                         DECIMAL, NOT HEX - 2700 NOW BUILDS AN   DP0386G 
006000*                         8-CHAR HEX REFERENCE VIA 2750/2760.     DP0386H 
006100*                         RAPID-TXN WINDOW NO LONGER GATES ON     DP0386I 
006200*                         SAME CALENDAR DAY - 3212 NOW COMPARES   DP0386J 
006300*                         A PRECOMPUTED CUTOFF TIMESTAMP GOOD     DP0386K 
006400*                         ACROSS MIDNIGHT (9750/9760). ADDED A    DP0386L 
006500*                         FRAUD SECTION HEADER (6480) TO MATCH    DP0386M 
006600*                         THE INTEREST/STATEMENT SECTIONS.        DP0386N 
006700****************************************************************
006800*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-4381.
007200 OBJECT-COMPUTER. IBM-4381.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT ACCT-MASTER-OLD  ASSIGN TO ACCTOLD
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS FS-ACCT-OLD.
008000     SELECT ACCT-MASTER-NEW  ASSIGN TO ACCTNEW
008100         ORGANIZATION IS SEQUENTIAL
008200         FILE STATUS IS FS-ACCT-NEW.
008300     SELECT TXN-REQUEST-FILE ASSIGN TO TXNREQS
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS FS-TXNREQ.
008600     SELECT TRANSACTION-FILE ASSIGN TO TRANSACTIONS
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS FS-TXN.
008900     SELECT USER-MASTER      ASSIGN TO USERS
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS FS-USER.
009200     SELECT FRAUD-ALERT-FILE ASSIGN TO FRAUDALERTS
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS FS-ALERT.
009500     SELECT AUDIT-LOG-FILE   ASSIGN TO AUDITLOG
009600         ORGANIZATION IS SEQUENTIAL
009700         FILE STATUS IS FS-AUDIT.
009800     SELECT STATEMENT-FILE   ASSIGN TO STATEMENTS
009900         ORGANIZATION IS SEQUENTIAL
010000         FILE STATUS IS FS-STMT.
010100     SELECT RUN-REPORT-FILE  ASSIGN TO RUNRPT
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FS-RPT.
010400*
010500 DATA DIVISION.
010600 FILE SECTION.
010700*    OLD (YESTERDAYS) ACCOUNT MASTER - READ TO BUILD THE TABLE.
010800 FD  ACCT-MASTER-OLD
010900     LABEL RECORD STANDARD.
011000 01  ACCT-OLD-RECORD.
011100     05  AO-ACCT-ID                     PIC 9(9).
011200     05  AO-ACCT-USER-ID                PIC 9(9).
011300     05  AO-ACCT-NUMBER                 PIC X(12).
011400     05  AO-ACCT-TYPE                   PIC X(8).
011500         88  AO-TYPE-SAVINGS                VALUE "SAVINGS ".
011600         88  AO-TYPE-CURRENT                VALUE "CURRENT ".
011700     05  AO-ACCT-BALANCE                PIC S9(15)V9(4)
011800                                         SIGN TRAILING SEPARATE.
011900     05  AO-ACCT-CURRENCY               PIC X(3).
012000     05  AO-ACCT-STATUS                 PIC X(8).
012100         88  AO-STATUS-ACTIVE               VALUE "ACTIVE  ".
012200         88  AO-STATUS-FROZEN               VALUE "FROZEN  ".
012300         88  AO-STATUS-DORMANT              VALUE "DORMANT ".
012400         88  AO-STATUS-CLOSED               VALUE "CLOSED  ".
012500     05  AO-ACCT-INT-RATE               PIC S9(3)V9(2)
012600                                         SIGN TRAILING SEPARATE.
012700     05  AO-ACCT-MIN-BALANCE            PIC S9(15)V9(4)
012800                                         SIGN TRAILING SEPARATE.
012900     05  AO-ACCT-OVERDRAFT-LIMIT        PIC S9(15)V9(4)
013000                                         SIGN TRAILING SEPARATE.
013100     05  AO-ACCT-CREATED-TS             PIC 9(14).
013200     05  AO-ACCT-CREATED-GROUP REDEFINES AO-ACCT-CREATED-TS.
013300         10  AO-CR-YYYY                 PIC 9(4).
013400         10  AO-CR-MM                   PIC 9(2).
013500         10  AO-CR-DD                   PIC 9(2).
013600         10  AO-CR-HH                   PIC 9(2).
013700         10  AO-CR-MI                   PIC 9(2).
013800         10  AO-CR-SS                   PIC 9(2).
013900     05  FILLER                         PIC X(21).
014000*
014100*    NEW (TONIGHTS) ACCOUNT MASTER - WRITTEN AT END OF RUN.
014200 FD  ACCT-MASTER-NEW
014300     LABEL RECORD STANDARD.
014400 01  ACCT-NEW-RECORD.
014500     05  AN-ACCT-ID                     PIC 9(9).
014600     05  AN-ACCT-USER-ID                PIC 9(9).
014700     05  AN-ACCT-NUMBER                 PIC X(12).
014800     05  AN-ACCT-TYPE                   PIC X(8).
014900     05  AN-ACCT-BALANCE                PIC S9(15)V9(4)
015000                                         SIGN TRAILING SEPARATE.
015100     05  AN-ACCT-CURRENCY               PIC X(3).
015200     05  AN-ACCT-STATUS                 PIC X(8).
015300     05  AN-ACCT-INT-RATE               PIC S9(3)V9(2)
015400                                         SIGN TRAILING SEPARATE.
015500     05  AN-ACCT-MIN-BALANCE            PIC S9(15)V9(4)
015600                                         SIGN TRAILING SEPARATE.
015700     05  AN-ACCT-OVERDRAFT-LIMIT        PIC S9(15)V9(4)
015800                                         SIGN TRAILING SEPARATE.
015900     05  AN-ACCT-CREATED-TS             PIC 9(14).
016000     05  FILLER                         PIC X(21).
016100*
016200*    DAYS TRANSACTION REQUEST FEED - THE POSTING INPUT.
016300 FD  TXN-REQUEST-FILE
016400     LABEL RECORD STANDARD.
016500 01  TXN-REQUEST-RECORD.
016600     05  TQ-REQUEST-TYPE                PIC X(10).
016700         88  TQ-TYPE-DEPOSIT                VALUE "DEPOSIT   ".
016800         88  TQ-TYPE-WITHDRAWAL             VALUE "WITHDRAWAL".
016900         88  TQ-TYPE-TRANSFER               VALUE "TRANSFER  ".
017000     05  TQ-SOURCE-ACCT-NUMBER          PIC X(12).
017100     05  TQ-TARGET-ACCT-NUMBER          PIC X(12).
017200     05  TQ-AMOUNT                      PIC S9(15)V9(4)
017300                                         SIGN TRAILING SEPARATE.
017400     05  TQ-DESCRIPTION                 PIC X(40).
017500     05  TQ-INITIATED-BY                PIC 9(9).
017600     05  FILLER                         PIC X(17).
017700*
017800*    POSTED TRANSACTION LOG - APPENDED IN POSTING ORDER; ALSO
017900*    READ AT START OF RUN TO REBUILD THE HISTORY TABLE USED BY
018000*    FRAUD SCORING (RAPID TRANSACTIONS) AND STATEMENT GENERATION.
018100 FD  TRANSACTION-FILE
018200     LABEL RECORD STANDARD.
018300 01  TRANSACTION-RECORD.
018400     05  TR-TXN-ID                      PIC 9(9).
018500     05  TR-TXN-REFERENCE               PIC X(13).
018600     05  TR-SOURCE-ACCT-ID              PIC 9(9).
018700     05  TR-TARGET-ACCT-ID              PIC 9(9).
018800     05  TR-AMOUNT                      PIC S9(15)V9(4)
018900                                         SIGN TRAILING SEPARATE.
019000     05  TR-CURRENCY                    PIC X(3).
019100     05  TR-TXN-TYPE                    PIC X(10).
019200         88  TR-TYPE-DEPOSIT                VALUE "DEPOSIT   ".
019300         88  TR-TYPE-WITHDRAWAL             VALUE "WITHDRAWAL".
019400         88  TR-TYPE-TRANSFER               VALUE "TRANSFER  ".
019500         88  TR-TYPE-INTEREST               VALUE "INTEREST  ".
019600     05  TR-STATUS                      PIC X(8).
019700         88  TR-STATUS-PENDING              VALUE "PENDING ".
019800         88  TR-STATUS-SUCCESS              VALUE "SUCCESS ".
019900         88  TR-STATUS-FAILED               VALUE "FAILED  ".
020000     05  TR-DESCRIPTION                 PIC X(40).
020100     05  TR-INITIATED-BY                PIC 9(9).
020200     05  TR-CREATED-TS                  PIC 9(14).
020300     05  TR-CREATED-GROUP REDEFINES TR-CREATED-TS.
020400         10  TR-CR-YYYYMMDD             PIC 9(8).
020500         10  TR-CR-HH                   PIC 9(2).
020600         10  TR-CR-MI                   PIC 9(2).
020700         10  TR-CR-SS                   PIC 9(2).
020800     05  TR-COMPLETED-TS                PIC 9(14).
020900     05  FILLER                         PIC X(17).
021000*
021100*    CUSTOMER/ADMIN USER MASTER - READ ONLY IN THIS PROGRAM.
021200*    LOGIN LOCKOUT FIELDS ARE MAINTAINED BY BNK-LOGIN-MAINT.
021300 FD  USER-MASTER
021400     LABEL RECORD STANDARD.
021500 01  USER-RECORD.
021600     05  US-USER-ID                     PIC 9(9).
021700     05  US-USER-NAME                   PIC X(20).
021800     05  US-USER-ROLE                   PIC X(8).
021900     05  US-USER-ACTIVE-FLAG            PIC X(1).
022000         88  US-ACTIVE-YES                  VALUE "Y".
022100     05  US-USER-FAILED-LOGINS          PIC 9(2).
022200     05  US-USER-LOCKED-UNTIL-TS        PIC 9(14).
022300     05  FILLER                         PIC X(21).
022400*
022500*    FRAUD ALERTS RAISED DURING POSTING - APPEND ONLY HERE.
022600 FD  FRAUD-ALERT-FILE
022700     LABEL RECORD STANDARD.
022800 01  FRAUD-ALERT-RECORD.
022900     05  FA-ALERT-ID                    PIC 9(9).
023000     05  FA-ALERT-TXN-ID                PIC 9(9).
023100     05  FA-ALERT-USER-ID               PIC 9(9).
023200     05  FA-ALERT-RISK-SCORE            PIC 9(3).
023300     05  FA-ALERT-REASON-CODE           PIC X(50).
023400     05  FA-ALERT-DETECTION-LOGIC       PIC X(80).
023500     05  FA-ALERT-STATUS                PIC X(14).
023600         88  FA-STATUS-PENDING-REVIEW   VALUE "PENDING-REVIEW".
023700     05  FA-ALERT-ADMIN-REMARKS         PIC X(40).
023800     05  FA-ALERT-ACTION-TAKEN          PIC X(40).
023900     05  FA-ALERT-CREATED-TS            PIC 9(14).
024000     05  FA-ALERT-RESOLVED-TS           PIC 9(14).
024100     05  FILLER                         PIC X(18).
024200*
024300*    AUDIT TRAIL - ONE ROW PER BUSINESS ACTION, APPEND ONLY.
024400 FD  AUDIT-LOG-FILE
024500     LABEL RECORD STANDARD.
024600 01  AUDIT-LOG-RECORD.
024700     05  AU-AUDIT-ID                    PIC 9(9).
024800     05  AU-AUDIT-USER-ID               PIC 9(9).
024900     05  AU-AUDIT-ACTION                PIC X(12).
025000     05  AU-AUDIT-RESOURCE              PIC X(40).
025100     05  AU-AUDIT-OUTCOME               PIC X(7).
025200         88  AU-OUTCOME-SUCCESS             VALUE "SUCCESS".
025300         88  AU-OUTCOME-FAILURE             VALUE "FAILURE".
025400     05  AU-AUDIT-DETAILS               PIC X(60).
025500     05  AU-AUDIT-ERROR-MSG             PIC X(60).
025600     05  AU-AUDIT-CREATED-TS            PIC 9(14).
025700     05  FILLER                         PIC X(14).
025800*
025900*    MONTHLY STATEMENTS - READ AT START (DUPLICATE CHECK), THEN
026000*    APPENDED AS THIS RUNS STATEMENT STEP GENERATES NEW ONES.
026100 FD  STATEMENT-FILE
026200     LABEL RECORD STANDARD.
026300 01  STATEMENT-RECORD.
026400     05  SM-STMT-ID                     PIC 9(9).
026500     05  SM-STMT-ACCT-ID                PIC 9(9).
026600     05  SM-STMT-PERIOD-START           PIC 9(8).
026700     05  SM-STMT-PERIOD-END             PIC 9(8).
026800     05  SM-STMT-OPENING-BALANCE        PIC S9(15)V9(4)
026900                                         SIGN TRAILING SEPARATE.
027000     05  SM-STMT-CLOSING-BALANCE        PIC S9(15)V9(4)
027100                                         SIGN TRAILING SEPARATE.
027200     05  SM-STMT-TXN-COUNT              PIC 9(5).
027300     05  SM-STMT-GENERATED-TS           PIC 9(14).
027400     05  FILLER                         PIC X(17).
027500*
027600*    RUN-CONTROL REPORT - OPERATIONS MORNING READ.
027700 FD  RUN-REPORT-FILE
027800     LABEL RECORD OMITTED.
027900 01  PRINT-LINE                        PIC X(80).
028000*
028100 WORKING-STORAGE SECTION.
028200*  FILE STATUS SWITCHES
028300 77  FS-ACCT-OLD                     PIC X(2)  VALUE SPACES.
028400 77  FS-ACCT-NEW                     PIC X(2)  VALUE SPACES.
028500 77  FS-TXNREQ                       PIC X(2)  VALUE SPACES.
028600 77  FS-TXN                          PIC X(2)  VALUE SPACES.
028700 77  FS-USER                         PIC X(2)  VALUE SPACES.
028800 77  FS-ALERT                        PIC X(2)  VALUE SPACES.
028900 77  FS-AUDIT                        PIC X(2)  VALUE SPACES.
029000 77  FS-STMT                         PIC X(2)  VALUE SPACES.
029100 77  FS-RPT                          PIC X(2)  VALUE SPACES.
029200*
029300*  END-OF-FILE SWITCHES
029400 01  EOF-SWITCHES.
029500     05  ACCT-OLD-EOF-SW                PIC X(1)  VALUE "N".
029600         88  ACCT-OLD-EOF                   VALUE "Y".
029700     05  TXNREQ-EOF-SW                  PIC X(1)  VALUE "N".
029800         88  TXNREQ-EOF                     VALUE "Y".
029900     05  TXN-HIST-EOF-SW                PIC X(1)  VALUE "N".
030000         88  TXN-HIST-EOF                   VALUE "Y".
030100     05  USER-EOF-SW                    PIC X(1)  VALUE "N".
030200         88  USER-EOF                       VALUE "Y".
030300     05  STMT-OLD-EOF-SW                PIC X(1)  VALUE "N".
030400         88  STMT-OLD-EOF                   VALUE "Y".
030500*
030600*  RUN DATE/TIME - EXPANDED TO A 4-DIGIT YEAR (SEE DP-0301).
030700 01  RUN-DATE-WORK.
030800     05  RUN-DATE-YYMMDD                PIC 9(6).
030900     05  RUN-DATE-YY REDEFINES RUN-DATE-YYMMDD.
031000         10  RUN-DATE-YY-ONLY           PIC 9(2).
031100         10  RUN-DATE-MM-DD             PIC 9(4).
031200     05  CENTURY-PREFIX                 PIC 9(2).
031300     05  RUN-DATE-CCYYMMDD              PIC 9(8).
031400 01  RUN-TIME-WORK.
031500     05  RUN-TIME-HHMMSSHH              PIC 9(8).
031600     05  RUN-TIME-HHMMSS REDEFINES RUN-TIME-HHMMSSHH.
031700         10  RUN-TIME-HH                PIC 9(2).
031800         10  RUN-TIME-MI                PIC 9(2).
031900         10  RUN-TIME-SS                PIC 9(2).
032000         10  RUN-TIME-HH-HUND           PIC 9(2).
032100 01  RUN-TIMESTAMP                     PIC 9(14).
032200*
032300*  RUN CONTROL TOTALS - COUNTS ARE BINARY, MONEY STAYS ZONED.
032400 01  RUN-TOTALS.
032500     05  REQ-READ-CT                    PIC 9(5)  COMP  VALUE 0.
032600     05  REQ-POSTED-CT                  PIC 9(5)  COMP  VALUE 0.
032700     05  REQ-REJECTED-CT                PIC 9(5)  COMP  VALUE 0.
032800     05  DEPOSIT-TOTAL-AMT              PIC S9(15)V9(4)
032900                                         SIGN TRAILING SEPARATE
033000                                         VALUE 0.
033100     05  WITHDRAWAL-TOTAL-AMT           PIC S9(15)V9(4)
033200                                         SIGN TRAILING SEPARATE
033300                                         VALUE 0.
033400     05  TRANSFER-TOTAL-AMT             PIC S9(15)V9(4)
033500                                         SIGN TRAILING SEPARATE
033600                                         VALUE 0.
033700     05  INTEREST-CREDITED-CT           PIC 9(5)  COMP  VALUE 0.
033800     05  INTEREST-PAID-TOTAL-AMT        PIC S9(15)V9(4)
033900                                         SIGN TRAILING SEPARATE
034000                                         VALUE 0.
034100     05  STATEMENT-GENERATED-CT         PIC 9(5)  COMP  VALUE 0.
034200     05  ALERT-RAISED-CT                PIC 9(5)  COMP  VALUE 0.
034300     05  NEXT-TXN-ID                    PIC 9(9)  VALUE 0.
034400     05  NEXT-ALERT-ID                  PIC 9(9)  VALUE 0.
034500     05  NEXT-AUDIT-ID                  PIC 9(9)  VALUE 0.
034600     05  NEXT-STMT-ID                   PIC 9(9)  VALUE 0.
034700*
034800*  ACCOUNT WORK TABLE - LOADED FROM ACCT-MASTER-OLD.
034900*  ACCOUNT NUMBER LOOKUP IS A LINEAR SCAN (2400-FIND-ACCOUNT) -
035000*  THE MASTER IS SEQUENCED BY ACCT-ID, NOT BY ACCOUNT NUMBER, SO
035100*  SEARCH ALL CANNOT BE USED FOR THE NUMBER LOOKUP.
035200 01  ACT-TABLE-CONTROL.
035300     05  ACT-TABLE-COUNT                PIC 9(5)  COMP  VALUE 0.
035400     05  ACT-ENTRY OCCURS 2000 TIMES
035500                      INDEXED BY ACT-IDX.
035600         10  ACT-ID                     PIC 9(9).
035700         10  ACT-USER-ID                PIC 9(9).
035800         10  ACT-NUMBER                 PIC X(12).
035900         10  ACT-TYPE                   PIC X(8).
036000         10  ACT-BALANCE                PIC S9(15)V9(4)
036100                                         SIGN TRAILING SEPARATE.
036200         10  ACT-CURRENCY               PIC X(3).
036300         10  ACT-STATUS                 PIC X(8).
036400             88  ACT-IS-ACTIVE              VALUE "ACTIVE  ".
036500             88  ACT-IS-FROZEN              VALUE "FROZEN  ".
036600             88  ACT-IS-DORMANT             VALUE "DORMANT ".
036700             88  ACT-IS-CLOSED              VALUE "CLOSED  ".
036800         10  ACT-INT-RATE               PIC S9(3)V9(2)
036900                                         SIGN TRAILING SEPARATE.
037000         10  ACT-MIN-BALANCE            PIC S9(15)V9(4)
037100                                         SIGN TRAILING SEPARATE.
037200         10  ACT-OVERDRAFT-LIMIT        PIC S9(15)V9(4)
037300                                         SIGN TRAILING SEPARATE.
037400         10  ACT-CREATED-TS             PIC 9(14).
037500*
037600*  USER WORK TABLE - LOADED FROM USER-MASTER, ASCENDING BY ID,
037700*  SO USER-ID LOOKUPS USE SEARCH ALL (2450-FIND-USER).
037800 01  USR-TABLE-CONTROL.
037900     05  USR-TABLE-COUNT                PIC 9(5)  COMP  VALUE 0.
038000     05  USR-ENTRY OCCURS 2000 TIMES
038100                      ASCENDING KEY IS USR-ID
038200                      INDEXED BY USR-IDX.
038300         10  USR-ID                     PIC 9(9).
038400         10  USR-NAME                   PIC X(20).
038500*
038600*  TRANSACTION HISTORY TABLE - LOADED FROM TRANSACTION-FILE AT
038700*  START OF RUN, THEN GROWN IN PLACE AS TODAYS ITEMS ARE POSTED,
038800*  SO FRAUD SCORING SEES THIS RUNS OWN TRANSACTIONS TOO.
038900 01  TXN-TABLE-CONTROL.
039000     05  TXN-TABLE-COUNT                PIC 9(5)  COMP  VALUE 0.
039100     05  TXN-ENTRY OCCURS 5000 TIMES
039200                      INDEXED BY TXN-IDX.
039300         10  TXH-TXN-ID                 PIC 9(9).
039400         10  TXH-SOURCE-ACCT-ID         PIC 9(9).
039500         10  TXH-TARGET-ACCT-ID         PIC 9(9).
039600         10  TXH-AMOUNT                 PIC S9(15)V9(4)
039700                                         SIGN TRAILING SEPARATE.
039800         10  TXH-TXN-TYPE               PIC X(10).
039900         10  TXH-CREATED-TS             PIC 9(14).
040000         10  TXH-CREATED-GROUP REDEFINES TXH-CREATED-TS.
040100             15  TXH-CREATED-YYYYMMDD   PIC 9(8).
040200             15  TXH-CREATED-HH         PIC 9(2).
040300             15  TXH-CREATED-MI         PIC 9(2).
040400             15  TXH-CREATED-SS         PIC 9(2).
040500*
040600*  STATEMENT TABLE - LOADED FROM STATEMENT-FILE, USED ONLY TO
040700*  SUPPRESS A DUPLICATE (ACCOUNT, PERIOD) STATEMENT.
040800 01  STMT-TABLE-CONTROL.
040900     05  STMT-TABLE-COUNT               PIC 9(5)  COMP  VALUE 0.
041000     05  STMT-ENTRY OCCURS 2000 TIMES
041100                       INDEXED BY STMT-IDX.
041200         10  STH-ACCT-ID                PIC 9(9).
041300         10  STH-PERIOD-START           PIC 9(8).
041400*
041500*  CURRENT REQUEST/TRANSACTION WORK AREA
041600 01  CURRENT-REQUEST-WORK.
041700     05  WK-SRC-ACT-IDX                 PIC 9(5)  COMP  VALUE 0.
041800     05  WK-TGT-ACT-IDX                 PIC 9(5)  COMP  VALUE 0.
041900     05  WK-INIT-USR-FOUND-SW           PIC X(1)  VALUE "N".
042000     05  WK-REJECT-SW                   PIC X(1)  VALUE "N".
042100         88  WK-REJECTED                    VALUE "Y".
042200     05  WK-REJECT-REASON               PIC X(40)  VALUE SPACES.
042300     05  WK-POSTED-TXN-IDX              PIC 9(5)  COMP  VALUE 0.
042400     05  TR-TXN-TYPE-PARM               PIC X(10)  VALUE SPACES.
042500*
042600*  FRAUD SCORING WORK AREA
042700 01  FRAUD-SCORE-WORK.
042800     05  FRD-SCORE                      PIC 9(3)  COMP  VALUE 0.
042900     05  FRD-REASON-CODES               PIC X(50)  VALUE SPACES.
043000     05  FRD-DETECTION-TEXT             PIC X(80)  VALUE SPACES.
043100     05  FRD-RAPID-TXN-CT               PIC 9(3)  COMP  VALUE 0.
043200     05  FRD-WATCH-ACCT-ID              PIC 9(9)  VALUE 0.
043300     05  FRD-WATCH-SECS-AGO             PIC 9(9)  VALUE 0.
043400*
043500*  MONTHLY INTEREST/STATEMENT WORK AREA
043600 01  PERIOD-WORK.
043700     05  STMT-YEAR                      PIC 9(4).
043800     05  STMT-MONTH                     PIC 9(2).
043900     05  PRIOR-MONTH                    PIC 9(2).
044000     05  PRIOR-YEAR                     PIC 9(4).
044100     05  DAYS-IN-PRIOR-MONTH            PIC 9(2).
044200     05  STMT-PERIOD-START-WK           PIC 9(8).
044300     05  STMT-PERIOD-END-WK             PIC 9(8).
044400     05  INTEREST-RATE-STEP1            PIC S9(9)V9(4)
044500                                         SIGN TRAILING SEPARATE.
044600     05  INTEREST-AMOUNT                PIC S9(15)V9(4)
044700                                         SIGN TRAILING SEPARATE.
044800     05  CREDIT-TOTAL-WK                PIC S9(15)V9(4)
044900                                         SIGN TRAILING SEPARATE.
045000     05  DEBIT-TOTAL-WK                 PIC S9(15)V9(4)
045100                                         SIGN TRAILING SEPARATE.
045200     05  NET-CHANGE-WK                  PIC S9(15)V9(4)
045300                                         SIGN TRAILING SEPARATE.
045400     05  TXN-COUNT-WK                   PIC 9(5)  COMP  VALUE 0.
045500*
045600*  EDITED AMOUNT FOR REPORT LINES
045700 01  EDIT-AMOUNT                       PIC Z(13)9.9999-.
045800*
045900*  REPORT PRINT-LINE WORK AREA - ONE BASE FORMAT, FIVE ALTERNATE
046000*  VIEWS. THIS IS THE SAME HEADER/DETAIL/TRAILER FAN-OUT TECHNIQUE
046100*  USED FOR THE TRANSFER-SHEET RECORDS THIS PROGRAM REPLACED.
046200 01  REPORT-LINE-WORK.
046300     05  RPT-BASE-LINE                  PIC X(80).
046400     05  RPT-POST-DETAIL-LINE REDEFINES RPT-BASE-LINE.
046500         10  RPD-SEQ                    PIC Z(4)9.
046600         10  FILLER                     PIC X(2).
046700         10  RPD-TYPE                   PIC X(10).
046800         10  FILLER                     PIC X(1).
046900         10  RPD-SRC-ACCT               PIC X(12).
047000         10  FILLER                     PIC X(1).
047100         10  RPD-TGT-ACCT               PIC X(12).
047200         10  FILLER                     PIC X(1).
047300         10  RPD-AMOUNT                 PIC Z(13)9.9999-.
047400         10  FILLER                     PIC X(1).
047500         10  RPD-DISPOSITION            PIC X(8).
047600         10  FILLER                     PIC X(1).
047700         10  RPD-REASON                 PIC X(25).
047800     05  RPT-POST-TOTALS-LINE REDEFINES RPT-BASE-LINE.
047900         10  RPT-LABEL                  PIC X(30).
048000         10  RPT-VALUE-N                PIC Z(4)9.
048100         10  FILLER                     PIC X(3).
048200         10  RPT-VALUE-A                PIC Z(13)9.9999-.
048300         10  FILLER                     PIC X(28).
048400     05  RPT-INTEREST-LINE REDEFINES RPT-BASE-LINE.
048500         10  RPI-ACCT-NUMBER            PIC X(12).
048600         10  FILLER                     PIC X(2).
048700         10  RPI-BALANCE-BEFORE         PIC Z(13)9.9999-.
048800         10  FILLER                     PIC X(2).
048900         10  RPI-RATE                   PIC ZZ9.99.
049000         10  FILLER                     PIC X(2).
049100         10  RPI-INTEREST-AMT           PIC Z(13)9.9999-.
049200         10  FILLER                     PIC X(11).
049300     05  RPT-STATEMENT-LINE REDEFINES RPT-BASE-LINE.
049400         10  RPS-ACCT-NUMBER            PIC X(12).
049500         10  FILLER                     PIC X(1).
049600         10  RPS-PERIOD-START           PIC 9(8).
049700         10  FILLER                     PIC X(1).
049800         10  RPS-PERIOD-END             PIC 9(8).
049900         10  FILLER                     PIC X(1).
050000         10  RPS-OPEN-BAL               PIC Z(11)9.9999-.
050100         10  FILLER                     PIC X(1).
050200         10  RPS-CLOSE-BAL              PIC Z(11)9.9999-.
050300         10  FILLER                     PIC X(1).
050400         10  RPS-TXN-COUNT              PIC ZZZZ9.
050500         10  FILLER                     PIC X(9).
050600     05  RPT-FRAUD-LINE REDEFINES RPT-BASE-LINE.
050700         10  RPF-TXN-REFERENCE          PIC X(13).
050800         10  FILLER                     PIC X(2).
050900         10  RPF-RISK-SCORE             PIC ZZ9.
051000         10  FILLER                     PIC X(2).
051100         10  RPF-REASON-CODES           PIC X(50).
051200         10  FILLER                     PIC X(10).
051300*
051400*  MISC WORK
051500 01  MISC-WORK.
051600     05  WS-SUBSCRIPT-1                 PIC 9(5)  COMP  VALUE 0.
051700     05  WS-SUBSCRIPT-2                 PIC 9(5)  COMP  VALUE 0.
051800     05  WS-ROUNDED-AMOUNT              PIC S9(15)V9(4)
051900                                         SIGN TRAILING SEPARATE.
052000     05  WK-FRAUD-HDR-PRINTED           PIC X(1)  VALUE "N".
052100         88  WK-FRAUD-HDR-PRINTED-YES       VALUE "Y".
052200*
052300*  TXN-REFERENCE IS "HDFC-" PLUS AN 8-CHARACTER UPPERCASE HEX
052400*  ENCODING OF THE TRANSACTION ID (13 BYTES, MATCHES TR-TXN-
052500*  REFERENCE) - DP-0386.
052600 01  HEX-ENCODE-WORK.
052700     05  HEW-BINARY-VALUE               PIC 9(9)  COMP  VALUE 0.
052800     05  HEW-NIBBLE                     PIC 9(2)  COMP  VALUE 0.
052900     05  HEW-DIGIT-IDX                  PIC 9(1)  COMP  VALUE 0.
053000     05  HEW-HEX-CHARS                  PIC X(8)  VALUE SPACES.
053100 01  HEX-DIGIT-TABLE                    PIC X(16)
053200                              VALUE "0123456789ABCDEF".
053300*
053400*  FRAUD RAPID-TRANSACTIONS WINDOW - THE CUTOFF TIMESTAMP FOR
053500*  "WITHIN THE LAST 10 MINUTES", GOOD ACROSS A MIDNIGHT ROLLOVER -
053600*  DP-0386. COMPUTED ONCE AT 1000-INITIALIZE SINCE THE RUN CLOCK
053700*  DOES NOT MOVE DURING THE CYCLE.
053800 01  FRAUD-WINDOW-WORK.
053900     05  WK-FRAUD-WINDOW-START-TS       PIC 9(14)  VALUE 0.
054000     05  WW-DATE                        PIC 9(8).
054100     05  WW-DATE-R REDEFINES WW-DATE.
054200         10  WW-YYYY                    PIC 9(4).
054300         10  WW-MM                      PIC 9(2).
054400         10  WW-DD                      PIC 9(2).
054500     05  WW-HH                          PIC 9(2).
054600     05  WW-MI                          PIC 9(2).
054700     05  WW-SS                          PIC 9(2).
054800     05  WW-YEAR-QUOTIENT               PIC 9(4)  COMP  VALUE 0.
054900     05  WW-YEAR-MOD-4                  PIC 9(2)  COMP  VALUE 0.
055000     05  WW-YEAR-MOD-100                PIC 9(2)  COMP  VALUE 0.
055100     05  WW-YEAR-MOD-400                PIC 9(3)  COMP  VALUE 0.
055200*  DAYS-IN-MONTH, NON-LEAP YEAR - FEBRUARY IS ADJUSTED BY ONE DAY
055300*  IN 9760-DECREMENT-WINDOW-DATE WHEN THE YEAR BEING BACKED INTO
055400*  IS A LEAP YEAR.
055500 01  DAYS-IN-MONTH-TABLE.
055600     05  FILLER                         PIC 9(2)  VALUE 31.
055700     05  FILLER                         PIC 9(2)  VALUE 28.
055800     05  FILLER                         PIC 9(2)  VALUE 31.
055900     05  FILLER                         PIC 9(2)  VALUE 30.
056000     05  FILLER                         PIC 9(2)  VALUE 31.
056100     05  FILLER                         PIC 9(2)  VALUE 30.
056200     05  FILLER                         PIC 9(2)  VALUE 31.
056300     05  FILLER                         PIC 9(2)  VALUE 31.
056400     05  FILLER                         PIC 9(2)  VALUE 30.
056500     05  FILLER                         PIC 9(2)  VALUE 31.
056600     05  FILLER                         PIC 9(2)  VALUE 30.
056700     05  FILLER                         PIC 9(2)  VALUE 31.
056800 01  DAYS-IN-MONTH-TABLE-R REDEFINES DAYS-IN-MONTH-TABLE.
056900     05  DIM-DAYS OCCURS 12 TIMES        PIC 9(2).
057000*
057100 PROCEDURE DIVISION.
057200*
057300* DP-0102 - MAIN CONTROL DRIVES ALL FOUR CYCLE STEPS IN ORDER.    DP0102D 
057400 0000-MAIN-CONTROL.
057500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
057600     PERFORM 2000-POST-REQUESTS THRU 2000-EXIT
057700             UNTIL TXNREQ-EOF.
057800     PERFORM 6200-PRINT-POSTING-TOTALS THRU 6200-EXIT.
057900     PERFORM 4000-INTEREST-CYCLE THRU 4000-EXIT.
058000     PERFORM 5000-STATEMENT-CYCLE THRU 5000-EXIT.
058100     PERFORM 9000-TERMINATE THRU 9000-EXIT.
058200     STOP RUN.
058300*
058400 1000-INITIALIZE.
058500     ACCEPT RUN-DATE-YYMMDD FROM DATE.
058600     ACCEPT RUN-TIME-HHMMSSHH FROM TIME.
058700     PERFORM 9600-EXPAND-CENTURY THRU 9600-EXIT.
058800     PERFORM 9750-COMPUTE-WINDOW-START THRU 9750-EXIT.
058900     OPEN INPUT  ACCT-MASTER-OLD.
059000     OPEN INPUT  TXN-REQUEST-FILE.
059100     OPEN INPUT  TRANSACTION-FILE.
059200     OPEN INPUT  USER-MASTER.
059300     OPEN INPUT  STATEMENT-FILE.
059400     OPEN OUTPUT RUN-REPORT-FILE.
059500     PERFORM 1100-LOAD-ACCOUNTS THRU 1100-EXIT
059600             UNTIL ACCT-OLD-EOF.
059700     PERFORM 1200-LOAD-USERS THRU 1200-EXIT
059800             UNTIL USER-EOF.
059900     PERFORM 1300-LOAD-TXN-HISTORY THRU 1300-EXIT
060000             UNTIL TXN-HIST-EOF.
060100     PERFORM 1400-LOAD-STATEMENTS THRU 1400-EXIT
060200             UNTIL STMT-OLD-EOF.
060300     CLOSE ACCT-MASTER-OLD.
060400     CLOSE USER-MASTER.
060500     CLOSE TRANSACTION-FILE.
060600     CLOSE STATEMENT-FILE.
060700     OPEN OUTPUT ACCT-MASTER-NEW.
060800     OPEN EXTEND  TRANSACTION-FILE.
060900     OPEN EXTEND  FRAUD-ALERT-FILE.
061000     OPEN EXTEND  AUDIT-LOG-FILE.
061100     OPEN EXTEND  STATEMENT-FILE.
061200     PERFORM 6000-PRINT-HEADER THRU 6000-EXIT.
061300 1000-EXIT.
061400     EXIT.
061500*
061600 1100-LOAD-ACCOUNTS.
061700     READ ACCT-MASTER-OLD
061800         AT END
061900             MOVE "Y" TO ACCT-OLD-EOF-SW
062000             GO TO 1100-EXIT.
062100     ADD 1 TO ACT-TABLE-COUNT.
062200     SET ACT-IDX TO ACT-TABLE-COUNT.
062300     MOVE AO-ACCT-ID              TO ACT-ID (ACT-IDX).
062400     MOVE AO-ACCT-USER-ID         TO ACT-USER-ID (ACT-IDX).
062500     MOVE AO-ACCT-NUMBER          TO ACT-NUMBER (ACT-IDX).
062600     MOVE AO-ACCT-TYPE            TO ACT-TYPE (ACT-IDX).
062700     MOVE AO-ACCT-BALANCE         TO ACT-BALANCE (ACT-IDX).
062800     MOVE AO-ACCT-CURRENCY        TO ACT-CURRENCY (ACT-IDX).
062900     MOVE AO-ACCT-STATUS          TO ACT-STATUS (ACT-IDX).
063000     MOVE AO-ACCT-INT-RATE        TO ACT-INT-RATE (ACT-IDX).
063100     MOVE AO-ACCT-MIN-BALANCE     TO ACT-MIN-BALANCE (ACT-IDX).
063200     MOVE AO-ACCT-OVERDRAFT-LIMIT
063300                               TO ACT-OVERDRAFT-LIMIT (ACT-IDX).
063400     MOVE AO-ACCT-CREATED-TS      TO ACT-CREATED-TS (ACT-IDX).
063500     IF NEXT-TXN-ID < AO-ACCT-ID
063600         MOVE AO-ACCT-ID TO NEXT-TXN-ID.
063700 1100-EXIT.
063800     EXIT.
063900*
064000 1200-LOAD-USERS.
064100     READ USER-MASTER
064200         AT END
064300             MOVE "Y" TO USER-EOF-SW
064400             GO TO 1200-EXIT.
064500     ADD 1 TO USR-TABLE-COUNT.
064600     SET USR-IDX TO USR-TABLE-COUNT.
064700     MOVE US-USER-ID              TO USR-ID (USR-IDX).
064800     MOVE US-USER-NAME            TO USR-NAME (USR-IDX).
064900 1200-EXIT.
065000     EXIT.
065100*
065200 1300-LOAD-TXN-HISTORY.
065300     READ TRANSACTION-FILE
065400         AT END
065500             MOVE "Y" TO TXN-HIST-EOF-SW
065600             GO TO 1300-EXIT.
065700     ADD 1 TO TXN-TABLE-COUNT.
065800     SET TXN-IDX TO TXN-TABLE-COUNT.
065900     MOVE TR-TXN-ID               TO TXH-TXN-ID (TXN-IDX).
066000     MOVE TR-SOURCE-ACCT-ID       TO TXH-SOURCE-ACCT-ID (TXN-IDX).
066100     MOVE TR-TARGET-ACCT-ID       TO TXH-TARGET-ACCT-ID (TXN-IDX).
066200     MOVE TR-AMOUNT               TO TXH-AMOUNT (TXN-IDX).
066300     MOVE TR-TXN-TYPE             TO TXH-TXN-TYPE (TXN-IDX).
066400     MOVE TR-CREATED-TS           TO TXH-CREATED-TS (TXN-IDX).
066500     IF NEXT-TXN-ID < TR-TXN-ID
066600         MOVE TR-TXN-ID TO NEXT-TXN-ID.
066700 1300-EXIT.
066800     EXIT.
066900*
067000 1400-LOAD-STATEMENTS.
067100     READ STATEMENT-FILE
067200         AT END
067300             MOVE "Y" TO STMT-OLD-EOF-SW
067400             GO TO 1400-EXIT.
067500     ADD 1 TO STMT-TABLE-COUNT.
067600     SET STMT-IDX TO STMT-TABLE-COUNT.
067700     MOVE SM-STMT-ACCT-ID         TO STH-ACCT-ID (STMT-IDX).
067800     MOVE SM-STMT-PERIOD-START    TO STH-PERIOD-START (STMT-IDX).
067900     IF NEXT-STMT-ID < SM-STMT-ID
068000         MOVE SM-STMT-ID TO NEXT-STMT-ID.
068100 1400-EXIT.
068200     EXIT.
068300*
068400* POSTING SECTION - DP-0058, DP-0219, DP-0379                     DP0058B 
068500 2000-POST-REQUESTS.
068600     READ TXN-REQUEST-FILE
068700         AT END
068800             MOVE "Y" TO TXNREQ-EOF-SW
068900             GO TO 2000-EXIT.
069000     ADD 1 TO REQ-READ-CT.
069100     MOVE "N" TO WK-REJECT-SW.
069200     MOVE SPACES TO WK-REJECT-REASON.
069300     MOVE 0 TO WK-SRC-ACT-IDX.
069400     MOVE 0 TO WK-TGT-ACT-IDX.
069500     IF TQ-TYPE-DEPOSIT
069600         PERFORM 2100-POST-DEPOSIT THRU 2100-EXIT
069700     ELSE IF TQ-TYPE-WITHDRAWAL
069800         PERFORM 2200-POST-WITHDRAWAL THRU 2200-EXIT
069900     ELSE IF TQ-TYPE-TRANSFER
070000         PERFORM 2300-POST-TRANSFER THRU 2300-EXIT
070100     ELSE
070200         MOVE "Y" TO WK-REJECT-SW
070300         MOVE "Unrecognized request type" TO WK-REJECT-REASON.
070400     IF WK-REJECTED
070500         ADD 1 TO REQ-REJECTED-CT
070600         MOVE "REJECTED" TO RPD-DISPOSITION
070700         PERFORM 8010-WRITE-AUDIT-FAILURE THRU 8010-EXIT
070800     ELSE
070900         ADD 1 TO REQ-POSTED-CT
071000         MOVE "POSTED  " TO RPD-DISPOSITION.
071100     MOVE REQ-READ-CT TO RPD-SEQ.
071200     MOVE TQ-REQUEST-TYPE TO RPD-TYPE.
071300     MOVE TQ-SOURCE-ACCT-NUMBER TO RPD-SRC-ACCT.
071400     MOVE TQ-TARGET-ACCT-NUMBER TO RPD-TGT-ACCT.
071500     MOVE TQ-AMOUNT TO RPD-AMOUNT.
071600     MOVE WK-REJECT-REASON TO RPD-REASON.
071700     PERFORM 6100-PRINT-POSTING-DETAIL THRU 6100-EXIT.
071800 2000-EXIT.
071900     EXIT.
072000*
072100 2100-POST-DEPOSIT.
072200     ADD TQ-AMOUNT TO DEPOSIT-TOTAL-AMT.
072300     MOVE "DEPOSIT   " TO TR-TXN-TYPE-PARM.
072400     PERFORM 2400-FIND-ACCOUNT THRU 2400-EXIT.
072500     IF WK-TGT-ACT-IDX = 0
072600         MOVE "Y" TO WK-REJECT-SW
072700         MOVE "Account not found" TO WK-REJECT-REASON
072800         GO TO 2100-EXIT.
072900     SET ACT-IDX TO WK-TGT-ACT-IDX.
073000     IF NOT ACT-IS-ACTIVE (ACT-IDX)
073100         MOVE "Y" TO WK-REJECT-SW
073200         MOVE "Account is not active" TO WK-REJECT-REASON
073300         GO TO 2100-EXIT.
073400     PERFORM 2500-CREDIT-ACCOUNT THRU 2500-EXIT.
073500     IF WK-REJECTED
073600         GO TO 2100-EXIT.
073700     MOVE 0 TO WK-SRC-ACT-IDX.
073800     SET ACT-IDX TO WK-TGT-ACT-IDX.
073900     STRING "Deposited " DELIMITED BY SIZE
074000            TQ-AMOUNT DELIMITED BY SIZE
074100            " " DELIMITED BY SIZE
074200            ACT-CURRENCY (ACT-IDX) DELIMITED BY SIZE
074300         INTO WK-REJECT-REASON.
074400     PERFORM 2700-WRITE-TRANSACTION THRU 2700-EXIT.
074500     PERFORM 3000-SCORE-TRANSACTION THRU 3000-EXIT.
074600 2100-EXIT.
074700     EXIT.
074800*
074900 2200-POST-WITHDRAWAL.
075000     ADD TQ-AMOUNT TO WITHDRAWAL-TOTAL-AMT.
075100     MOVE "WITHDRAWAL" TO TR-TXN-TYPE-PARM.
075200     PERFORM 2400-FIND-ACCOUNT THRU 2400-EXIT.
075300     IF WK-SRC-ACT-IDX = 0
075400         MOVE "Y" TO WK-REJECT-SW
075500         MOVE "Account not found" TO WK-REJECT-REASON
075600         GO TO 2200-EXIT.
075700     SET WK-TGT-ACT-IDX TO WK-SRC-ACT-IDX.
075800     MOVE 0 TO WK-TGT-ACT-IDX.
075900     SET ACT-IDX TO WK-SRC-ACT-IDX.
076000     IF NOT ACT-IS-ACTIVE (ACT-IDX)
076100         MOVE "Y" TO WK-REJECT-SW
076200         MOVE "Account is not active" TO WK-REJECT-REASON
076300         GO TO 2200-EXIT.
076400     PERFORM 2600-DEBIT-ACCOUNT THRU 2600-EXIT.
076500     IF WK-REJECTED
076600         GO TO 2200-EXIT.
076700     SET ACT-IDX TO WK-SRC-ACT-IDX.
076800     STRING "Withdrew " DELIMITED BY SIZE
076900            TQ-AMOUNT DELIMITED BY SIZE
077000            " " DELIMITED BY SIZE
077100            ACT-CURRENCY (ACT-IDX) DELIMITED BY SIZE
077200         INTO WK-REJECT-REASON.
077300     PERFORM 2700-WRITE-TRANSACTION THRU 2700-EXIT.
077400     PERFORM 3000-SCORE-TRANSACTION THRU 3000-EXIT.
077500 2200-EXIT.
077600     EXIT.
077700*
077800 2300-POST-TRANSFER.
077900     ADD TQ-AMOUNT TO TRANSFER-TOTAL-AMT.
078000     MOVE "TRANSFER  " TO TR-TXN-TYPE-PARM.
078100     IF TQ-SOURCE-ACCT-NUMBER = TQ-TARGET-ACCT-NUMBER
078200         MOVE "Y" TO WK-REJECT-SW
078300         MOVE "Cannot transfer to the same account"
078400                                   TO WK-REJECT-REASON
078500         GO TO 2300-EXIT.
078600     PERFORM 2400-FIND-ACCOUNT THRU 2400-EXIT.
078700     IF WK-SRC-ACT-IDX = 0
078800         MOVE "Y" TO WK-REJECT-SW
078900         MOVE "Account not found" TO WK-REJECT-REASON
079000         GO TO 2300-EXIT.
079100     IF WK-TGT-ACT-IDX = 0
079200         MOVE "Y" TO WK-REJECT-SW
079300         MOVE "Account not found" TO WK-REJECT-REASON
079400         GO TO 2300-EXIT.
079500     SET ACT-IDX TO WK-SRC-ACT-IDX.
079600     IF NOT ACT-IS-ACTIVE (ACT-IDX)
079700         MOVE "Y" TO WK-REJECT-SW
079800         MOVE "Account is not active" TO WK-REJECT-REASON
079900         GO TO 2300-EXIT.
080000     SET ACT-IDX TO WK-TGT-ACT-IDX.
080100     IF NOT ACT-IS-ACTIVE (ACT-IDX)
080200         MOVE "Y" TO WK-REJECT-SW
080300         MOVE "Account is not active" TO WK-REJECT-REASON
080400         GO TO 2300-EXIT.
080500     SET WS-SUBSCRIPT-1 TO WK-SRC-ACT-IDX.
080600     SET WS-SUBSCRIPT-2 TO WK-TGT-ACT-IDX.
080700     IF ACT-CURRENCY (WS-SUBSCRIPT-1) NOT =
080800             ACT-CURRENCY (WS-SUBSCRIPT-2)
080900         MOVE "Y" TO WK-REJECT-SW
081000         MOVE "Currency mismatch between source and target"
081100                                   TO WK-REJECT-REASON
081200         GO TO 2300-EXIT.
081300     PERFORM 2600-DEBIT-ACCOUNT THRU 2600-EXIT.
081400     IF WK-REJECTED
081500         GO TO 2300-EXIT.
081600     PERFORM 2500-CREDIT-ACCOUNT THRU 2500-EXIT.
081700     SET ACT-IDX TO WK-SRC-ACT-IDX.
081800     STRING "Transferred " DELIMITED BY SIZE
081900            TQ-AMOUNT DELIMITED BY SIZE
082000            " " DELIMITED BY SIZE
082100            ACT-CURRENCY (ACT-IDX) DELIMITED BY SIZE
082200         INTO WK-REJECT-REASON.
082300     PERFORM 2700-WRITE-TRANSACTION THRU 2700-EXIT.
082400     PERFORM 3000-SCORE-TRANSACTION THRU 3000-EXIT.
082500 2300-EXIT.
082600     EXIT.
082700*
082800* LINEAR SCAN OF THE ACCOUNT TABLE BY EXTERNAL ACCOUNT NUMBER.
082900* SETS WK-SRC-ACT-IDX OR WK-TGT-ACT-IDX (WHICHEVER WAS ZERO ON
083000* ENTRY) TO THE MATCHING SUBSCRIPT, OR LEAVES BOTH ZERO IF NOT
083100* FOUND. THE CALLING PARAGRAPH MOVES THE ACCOUNT NUMBER IT WANTS
083200* RESOLVED INTO TQ-SOURCE-ACCT-NUMBER AND/OR TQ-TARGET-ACCT-
083300* NUMBER BEFORE PERFORMING THIS PARAGRAPH - ONE PASS OF THE
083400* TABLE RESOLVES BOTH SIDES OF A TRANSFER.
083500 2400-FIND-ACCOUNT.
083600     PERFORM 2410-SCAN-ONE-ACCOUNT THRU 2410-EXIT
083700             VARYING ACT-IDX FROM 1 BY 1
083800             UNTIL ACT-IDX > ACT-TABLE-COUNT.
083900 2400-EXIT.
084000     EXIT.
084100*
084200 2410-SCAN-ONE-ACCOUNT.
084300     IF ACT-NUMBER (ACT-IDX) NOT = TQ-SOURCE-ACCT-NUMBER
084400         GO TO 2415-CHECK-TARGET.
084500     IF WK-SRC-ACT-IDX NOT = 0
084600         GO TO 2415-CHECK-TARGET.
084700     SET WK-SRC-ACT-IDX TO ACT-IDX.
084800 2415-CHECK-TARGET.
084900     IF ACT-NUMBER (ACT-IDX) NOT = TQ-TARGET-ACCT-NUMBER
085000         GO TO 2410-EXIT.
085100     IF WK-TGT-ACT-IDX NOT = 0
085200         GO TO 2410-EXIT.
085300     SET WK-TGT-ACT-IDX TO ACT-IDX.
085400 2410-EXIT.
085500     EXIT.
085600*
085700 2450-FIND-USER.
085800     SET WK-INIT-USR-FOUND-SW TO "N".
085900     SEARCH ALL USR-ENTRY
086000         AT END
086100             MOVE "N" TO WK-INIT-USR-FOUND-SW
086200         WHEN USR-ID (USR-IDX) = TQ-INITIATED-BY
086300             MOVE "Y" TO WK-INIT-USR-FOUND-SW.
086400 2450-EXIT.
086500     EXIT.
086600*
086700* ACCOUNT OPERATIONS - CREDIT/DEBIT, SEE ALSO BNK-ACCT-MAINT      DP0041C 
086800* WHICH APPLIES THE SAME RULES FOR LIFECYCLE MAINTENANCE.         DP0041D 
086900 2500-CREDIT-ACCOUNT.
087000     IF TQ-AMOUNT NOT > 0
087100         MOVE "Y" TO WK-REJECT-SW
087200         MOVE "Credit amount must be positive" TO WK-REJECT-REASON
087300         GO TO 2500-EXIT.
087400     SET ACT-IDX TO WK-TGT-ACT-IDX.
087500     IF WK-SRC-ACT-IDX NOT = 0
087600         SET ACT-IDX TO WK-TGT-ACT-IDX.
087700     COMPUTE WS-ROUNDED-AMOUNT ROUNDED MODE IS NEAREST-EVEN
087800             = TQ-AMOUNT.
087900     ADD WS-ROUNDED-AMOUNT TO ACT-BALANCE (ACT-IDX).
088000 2500-EXIT.
088100     EXIT.
088200*
088300 2600-DEBIT-ACCOUNT.
088400     IF TQ-AMOUNT NOT > 0
088500         MOVE "Y" TO WK-REJECT-SW
088600         MOVE "Debit amount must be positive" TO WK-REJECT-REASON
088700         GO TO 2600-EXIT.
088800     SET ACT-IDX TO WK-SRC-ACT-IDX.
088900     IF ACT-BALANCE (ACT-IDX) < TQ-AMOUNT
089000         MOVE "Y" TO WK-REJECT-SW
089100         MOVE "Insufficient funds" TO WK-REJECT-REASON
089200         GO TO 2600-EXIT.
089300     COMPUTE WS-ROUNDED-AMOUNT ROUNDED MODE IS NEAREST-EVEN
089400             = TQ-AMOUNT.
089500     SUBTRACT WS-ROUNDED-AMOUNT FROM ACT-BALANCE (ACT-IDX).
089600 2600-EXIT.
089700     EXIT.
089800*
089900* WRITES THE TRANSACTION RECORD AND ADDS IT TO THE IN-MEMORY
090000* HISTORY TABLE SO THIS RUNS OWN POSTINGS ARE VISIBLE TO FRAUD
090100* SCORING (RAPID-TRANSACTION RULE) WITHOUT RE-READING THE FILE.
090200 2700-WRITE-TRANSACTION.
090300     ADD 1 TO NEXT-TXN-ID.
090400     MOVE NEXT-TXN-ID TO TR-TXN-ID.
090500     PERFORM 2750-BUILD-TXN-REFERENCE THRU 2750-EXIT.
090600     MOVE 0 TO TR-SOURCE-ACCT-ID.
090700     MOVE 0 TO TR-TARGET-ACCT-ID.
090800     IF WK-SRC-ACT-IDX NOT = 0
090900         SET ACT-IDX TO WK-SRC-ACT-IDX
091000         MOVE ACT-ID (ACT-IDX) TO TR-SOURCE-ACCT-ID
091100         MOVE ACT-CURRENCY (ACT-IDX) TO TR-CURRENCY.
091200     IF WK-TGT-ACT-IDX NOT = 0
091300         SET ACT-IDX TO WK-TGT-ACT-IDX
091400         MOVE ACT-ID (ACT-IDX) TO TR-TARGET-ACCT-ID
091500         MOVE ACT-CURRENCY (ACT-IDX) TO TR-CURRENCY.
091600     MOVE TQ-AMOUNT TO TR-AMOUNT.
091700     MOVE TR-TXN-TYPE-PARM TO TR-TXN-TYPE.
091800     MOVE "SUCCESS " TO TR-STATUS.
091900     MOVE TQ-DESCRIPTION TO TR-DESCRIPTION.
092000     MOVE TQ-INITIATED-BY TO TR-INITIATED-BY.
092100     MOVE RUN-TIMESTAMP TO TR-CREATED-TS.
092200     MOVE RUN-TIMESTAMP TO TR-COMPLETED-TS.
092300     WRITE TRANSACTION-RECORD.
092400     ADD 1 TO TXN-TABLE-COUNT.
092500     SET TXN-IDX TO TXN-TABLE-COUNT.
092600     SET WK-POSTED-TXN-IDX TO TXN-TABLE-COUNT.
092700     MOVE TR-TXN-ID          TO TXH-TXN-ID (TXN-IDX).
092800     MOVE TR-SOURCE-ACCT-ID  TO TXH-SOURCE-ACCT-ID (TXN-IDX).
092900     MOVE TR-TARGET-ACCT-ID  TO TXH-TARGET-ACCT-ID (TXN-IDX).
093000     MOVE TR-AMOUNT          TO TXH-AMOUNT (TXN-IDX).
093100     MOVE TR-TXN-TYPE        TO TXH-TXN-TYPE (TXN-IDX).
093200     MOVE TR-CREATED-TS      TO TXH-CREATED-TS (TXN-IDX).
093300     PERFORM 8000-WRITE-AUDIT-SUCCESS THRU 8000-EXIT.
093400 2700-EXIT.
093500     EXIT.
093600*
093700* BUILDS "HDFC-" PLUS AN 8-CHARACTER UPPERCASE HEX ENCODING OF    DP0386A 
093800* NEXT-TXN-ID, RIGHT NIBBLE FIRST, INTO HEW-HEX-CHARS - REPLACES  DP0386B 
093900* THE OLD DECIMAL REFERENCE OVERRAN TR-TXN-REFERENCE - DP-0386.   DP0386C 
094000 2750-BUILD-TXN-REFERENCE.
094100     MOVE NEXT-TXN-ID TO HEW-BINARY-VALUE.
094200     MOVE SPACES TO HEW-HEX-CHARS.
094300     PERFORM 2760-EXTRACT-ONE-NIBBLE THRU 2760-EXIT
094400             VARYING HEW-DIGIT-IDX FROM 8 BY -1
094500             UNTIL HEW-DIGIT-IDX < 1.
094600     STRING "HDFC-" DELIMITED BY SIZE
094700            HEW-HEX-CHARS DELIMITED BY SIZE
094800         INTO TR-TXN-REFERENCE.
094900 2750-EXIT.
095000     EXIT.
095100*
095200 2760-EXTRACT-ONE-NIBBLE.
095300     DIVIDE HEW-BINARY-VALUE BY 16
095400         GIVING HEW-BINARY-VALUE
095500         REMAINDER HEW-NIBBLE.
095600     MOVE HEX-DIGIT-TABLE (HEW-NIBBLE + 1:1)
095700                           TO HEW-HEX-CHARS (HEW-DIGIT-IDX:1).
095800 2760-EXIT.
095900     EXIT.
096000*
096100* FRAUD SCORING - DP-0102, DP-0117                                DP0102E 
096200 3000-SCORE-TRANSACTION.
096300     MOVE 0 TO FRD-SCORE.
096400     MOVE SPACES TO FRD-REASON-CODES.
096500     MOVE SPACES TO FRD-DETECTION-TEXT.
096600     SET FRD-WATCH-ACCT-ID TO 0.
096700     IF WK-SRC-ACT-IDX NOT = 0
096800         SET ACT-IDX TO WK-SRC-ACT-IDX
096900         MOVE ACT-ID (ACT-IDX) TO FRD-WATCH-ACCT-ID
097000     ELSE
097100         SET ACT-IDX TO WK-TGT-ACT-IDX
097200         MOVE ACT-ID (ACT-IDX) TO FRD-WATCH-ACCT-ID.
097300     PERFORM 3100-RULE-HIGH-VALUE THRU 3100-EXIT.
097400     PERFORM 3200-RULE-RAPID-TXNS THRU 3200-EXIT.
097500     PERFORM 3300-RULE-CROSS-USER THRU 3300-EXIT.
097600     IF FRD-SCORE >= 70
097700         PERFORM 3400-WRITE-FRAUD-ALERT THRU 3400-EXIT.
097800 3000-EXIT.
097900     EXIT.
098000*
098100 3100-RULE-HIGH-VALUE.
098200     IF TQ-AMOUNT > 50000
098300         ADD 40 TO FRD-SCORE
098400         STRING FRD-REASON-CODES DELIMITED BY SPACE
098500                "HIGH_VALUE;" DELIMITED BY SIZE
098600             INTO FRD-REASON-CODES
098700         STRING "High value transaction over 50000. "
098800                DELIMITED BY SIZE
098900             INTO FRD-DETECTION-TEXT.
099000 3100-EXIT.
099100     EXIT.
099200*
099300* COUNTS HISTORY ENTRIES (INCLUDING THE ONE JUST POSTED) FOR THE
099400* WATCHED ACCOUNT CREATED WITHIN THE LAST 10 MINUTES. THE CUTOFF
099500* IS WK-FRAUD-WINDOW-START-TS, COMPUTED ONCE AT 1000-INITIALIZE,
099600* SO THE WINDOW HOLDS GOOD ACROSS A MIDNIGHT ROLLOVER - DP-0386.
099700 3200-RULE-RAPID-TXNS.
099800     MOVE 0 TO FRD-RAPID-TXN-CT.
099900     PERFORM 3210-CHECK-ONE-HISTORY THRU 3210-EXIT
100000             VARYING TXN-IDX FROM 1 BY 1
100100             UNTIL TXN-IDX > TXN-TABLE-COUNT.
100200     IF FRD-RAPID-TXN-CT < 3
100300         GO TO 3200-EXIT.
100400     ADD 20 TO FRD-SCORE.
100500     STRING FRD-REASON-CODES DELIMITED BY SPACE
100600            "RAPID_TRANSACTIONS;" DELIMITED BY SIZE
100700         INTO FRD-REASON-CODES.
100800     STRING FRD-DETECTION-TEXT DELIMITED BY SPACE
100900            "3 or more transactions within 10 minutes. "
101000            DELIMITED BY SIZE
101100         INTO FRD-DETECTION-TEXT.
101200 3200-EXIT.
101300     EXIT.
101400*
101500 3210-CHECK-ONE-HISTORY.
101600     IF TXH-SOURCE-ACCT-ID (TXN-IDX) = FRD-WATCH-ACCT-ID
101700         GO TO 3212-CHECK-WITHIN-WINDOW.
101800     IF TXH-TARGET-ACCT-ID (TXN-IDX) NOT = FRD-WATCH-ACCT-ID
101900         GO TO 3210-EXIT.
102000 3212-CHECK-WITHIN-WINDOW.
102100     IF TXH-CREATED-TS (TXN-IDX) < WK-FRAUD-WINDOW-START-TS
102200         GO TO 3210-EXIT.
102300     ADD 1 TO FRD-RAPID-TXN-CT.
102400 3210-EXIT.
102500     EXIT.
102600*
102700 3300-RULE-CROSS-USER.
102800     IF NOT TQ-TYPE-TRANSFER
102900         GO TO 3300-EXIT.
103000     IF WK-SRC-ACT-IDX = 0
103100         GO TO 3300-EXIT.
103200     IF WK-TGT-ACT-IDX = 0
103300         GO TO 3300-EXIT.
103400     SET WS-SUBSCRIPT-1 TO WK-SRC-ACT-IDX.
103500     SET WS-SUBSCRIPT-2 TO WK-TGT-ACT-IDX.
103600     IF ACT-USER-ID (WS-SUBSCRIPT-1) =
103700             ACT-USER-ID (WS-SUBSCRIPT-2)
103800         GO TO 3300-EXIT.
103900     ADD 15 TO FRD-SCORE.
104000     STRING FRD-REASON-CODES DELIMITED BY SPACE
104100            "CROSS_USER_TRANSFER;" DELIMITED BY SIZE
104200         INTO FRD-REASON-CODES.
104300     STRING FRD-DETECTION-TEXT DELIMITED BY SPACE
104400            "Transfer crosses customer ownership. "
104500            DELIMITED BY SIZE
104600         INTO FRD-DETECTION-TEXT.
104700 3300-EXIT.
104800     EXIT.
104900*
105000 3400-WRITE-FRAUD-ALERT.
105100     ADD 1 TO NEXT-ALERT-ID.
105200     ADD 1 TO ALERT-RAISED-CT.
105300     MOVE NEXT-ALERT-ID TO FA-ALERT-ID.
105400     MOVE TR-TXN-ID TO FA-ALERT-TXN-ID.
105500     MOVE TQ-INITIATED-BY TO FA-ALERT-USER-ID.
105600     MOVE FRD-SCORE TO FA-ALERT-RISK-SCORE.
105700     MOVE FRD-REASON-CODES TO FA-ALERT-REASON-CODE.
105800     MOVE FRD-DETECTION-TEXT TO FA-ALERT-DETECTION-LOGIC.
105900     MOVE "PENDING-REVIEW" TO FA-ALERT-STATUS.
106000     MOVE SPACES TO FA-ALERT-ADMIN-REMARKS.
106100     MOVE SPACES TO FA-ALERT-ACTION-TAKEN.
106200     MOVE RUN-TIMESTAMP TO FA-ALERT-CREATED-TS.
106300     MOVE 0 TO FA-ALERT-RESOLVED-TS.
106400     WRITE FRAUD-ALERT-RECORD.
106500     IF NOT WK-FRAUD-HDR-PRINTED-YES
106600         PERFORM 6480-PRINT-FRAUD-HEADER THRU 6480-EXIT
106700         SET WK-FRAUD-HDR-PRINTED-YES TO TRUE.
106800     MOVE TR-TXN-REFERENCE TO RPF-TXN-REFERENCE.
106900     MOVE FRD-SCORE TO RPF-RISK-SCORE.
107000     MOVE FRD-REASON-CODES TO RPF-REASON-CODES.
107100     PERFORM 6500-PRINT-FRAUD-SECTION THRU 6500-EXIT.
107200 3400-EXIT.
107300     EXIT.
107400*
107500* MONTHLY INTEREST ACCRUAL - DP-0166                              DP0166C 
107600 4000-INTEREST-CYCLE.
107700     PERFORM 6300-PRINT-INTEREST-HEADER THRU 6300-EXIT.
107800     PERFORM 4100-INTEREST-ELIGIBLE-TEST THRU 4100-EXIT
107900             VARYING ACT-IDX FROM 1 BY 1
108000             UNTIL ACT-IDX > ACT-TABLE-COUNT.
108100     PERFORM 6350-PRINT-INTEREST-TOTALS THRU 6350-EXIT.
108200 4000-EXIT.
108300     EXIT.
108400*
108500 4100-INTEREST-ELIGIBLE-TEST.
108600     IF NOT ACT-IS-ACTIVE (ACT-IDX)
108700         GO TO 4100-EXIT.
108800     IF ACT-TYPE (ACT-IDX) NOT = "SAVINGS "
108900         GO TO 4100-EXIT.
109000     IF ACT-BALANCE (ACT-IDX) NOT > 0
109100         GO TO 4100-EXIT.
109200     IF ACT-BALANCE (ACT-IDX) < ACT-MIN-BALANCE (ACT-IDX)
109300         GO TO 4100-EXIT.
109400     IF ACT-INT-RATE (ACT-IDX) NOT > 0
109500         GO TO 4100-EXIT.
109600     PERFORM 4200-COMPUTE-INTEREST THRU 4200-EXIT.
109700     IF INTEREST-AMOUNT NOT > 0
109800         GO TO 4100-EXIT.
109900     MOVE ACT-BALANCE (ACT-IDX) TO RPI-BALANCE-BEFORE.
110000     ADD INTEREST-AMOUNT TO ACT-BALANCE (ACT-IDX).
110100     ADD INTEREST-AMOUNT TO INTEREST-PAID-TOTAL-AMT.
110200     ADD 1 TO INTEREST-CREDITED-CT.
110300     SET WK-TGT-ACT-IDX TO ACT-IDX.
110400     SET WK-SRC-ACT-IDX TO 0.
110500     MOVE 0 TO TQ-INITIATED-BY.
110600     MOVE INTEREST-AMOUNT TO TQ-AMOUNT.
110700     STRING "Monthly interest " DELIMITED BY SIZE
110800            ACT-INT-RATE (ACT-IDX) DELIMITED BY SIZE
110900            "% p.a." DELIMITED BY SIZE
111000         INTO TQ-DESCRIPTION.
111100     MOVE "INTEREST  " TO TR-TXN-TYPE-PARM.
111200     PERFORM 2700-WRITE-TRANSACTION THRU 2700-EXIT.
111300     MOVE ACT-NUMBER (ACT-IDX) TO RPI-ACCT-NUMBER.
111400     MOVE ACT-INT-RATE (ACT-IDX) TO RPI-RATE.
111500     MOVE INTEREST-AMOUNT TO RPI-INTEREST-AMT.
111600     PERFORM 6310-PRINT-INTEREST-DETAIL THRU 6310-EXIT.
111700 4100-EXIT.
111800     EXIT.
111900*
112000* INTEREST = ROUND4( ROUND4(BALANCE * RATE / 100) / 12 ).
112100* THE DIVISION BY 100 IS ROUNDED FIRST, THEN THE RESULT IS
112200* DIVIDED BY 12 AND ROUNDED AGAIN - BOTH TIMES HALF-EVEN.
112300 4200-COMPUTE-INTEREST.
112400     COMPUTE INTEREST-RATE-STEP1 ROUNDED MODE IS NEAREST-EVEN
112500             = (ACT-BALANCE (ACT-IDX) * ACT-INT-RATE (ACT-IDX))
112600               / 100.
112700     COMPUTE INTEREST-AMOUNT ROUNDED MODE IS NEAREST-EVEN
112800             = INTEREST-RATE-STEP1 / 12.
112900 4200-EXIT.
113000     EXIT.
113100*
113200* MONTHLY STATEMENT GENERATION - DP-0203                          DP0203B 
113300 5000-STATEMENT-CYCLE.
113400     PERFORM 5050-DERIVE-PERIOD THRU 5050-EXIT.
113500     PERFORM 6400-PRINT-STATEMENT-HEADER THRU 6400-EXIT.
113600     PERFORM 5060-STATEMENT-ONE-ACCOUNT THRU 5060-EXIT
113700             VARYING ACT-IDX FROM 1 BY 1
113800             UNTIL ACT-IDX > ACT-TABLE-COUNT.
113900     PERFORM 6450-PRINT-STATEMENT-TOTALS THRU 6450-EXIT.
114000 5000-EXIT.
114100     EXIT.
114200*
114300 5060-STATEMENT-ONE-ACCOUNT.
114400     MOVE 0 TO WS-SUBSCRIPT-1.
114500     PERFORM 5070-CHECK-DUP-STATEMENT THRU 5070-EXIT
114600             VARYING STMT-IDX FROM 1 BY 1
114700             UNTIL STMT-IDX > STMT-TABLE-COUNT.
114800     IF WS-SUBSCRIPT-1 NOT = 0
114900         GO TO 5060-EXIT.
115000     PERFORM 5100-SUM-PERIOD-ACTIVITY THRU 5100-EXIT.
115100     PERFORM 5200-WRITE-STATEMENT THRU 5200-EXIT.
115200 5060-EXIT.
115300     EXIT.
115400*
115500 5070-CHECK-DUP-STATEMENT.
115600     IF STH-ACCT-ID (STMT-IDX) NOT = ACT-ID (ACT-IDX)
115700         GO TO 5070-EXIT.
115800     IF STH-PERIOD-START (STMT-IDX) NOT = STMT-PERIOD-START-WK
115900         GO TO 5070-EXIT.
116000     MOVE 1 TO WS-SUBSCRIPT-1.
116100 5070-EXIT.
116200     EXIT.
116300*
116400* PERIOD = THE FULL PREVIOUS CALENDAR MONTH RELATIVE TO THE RUN
116500* DATE. DP-0308 VERIFIED THIS ACROSS THE 1999/2000 ROLLOVER.
116600 5050-DERIVE-PERIOD.
116700     IF RUN-DATE-MM-DD (1:2) NOT = 01
116800         GO TO 5052-SAME-YEAR.
116900     COMPUTE PRIOR-YEAR = (RUN-DATE-CCYYMMDD / 10000) - 1.
117000     MOVE 12 TO PRIOR-MONTH.
117100     GO TO 5055-DAYS-IN-MONTH.
117200 5052-SAME-YEAR.
117300     COMPUTE PRIOR-YEAR = RUN-DATE-CCYYMMDD / 10000.
117400     COMPUTE PRIOR-MONTH = (RUN-DATE-MM-DD (1:2)) - 1.
117500 5055-DAYS-IN-MONTH.
117600     MOVE 31 TO DAYS-IN-PRIOR-MONTH.
117700     IF PRIOR-MONTH = 4 OR PRIOR-MONTH = 6 OR PRIOR-MONTH = 9
117800             OR PRIOR-MONTH = 11
117900         MOVE 30 TO DAYS-IN-PRIOR-MONTH.
118000     IF PRIOR-MONTH NOT = 2
118100         GO TO 5058-COMPUTE-BOUNDS.
118200     MOVE 28 TO DAYS-IN-PRIOR-MONTH.
118300     DIVIDE PRIOR-YEAR BY 4 GIVING WS-SUBSCRIPT-1
118400             REMAINDER WS-SUBSCRIPT-2.
118500     IF WS-SUBSCRIPT-2 = 0
118600         MOVE 29 TO DAYS-IN-PRIOR-MONTH.
118700 5058-COMPUTE-BOUNDS.
118800     COMPUTE STMT-PERIOD-START-WK =
118900             (PRIOR-YEAR * 10000) + (PRIOR-MONTH * 100) + 1.
119000     COMPUTE STMT-PERIOD-END-WK =
119100             (PRIOR-YEAR * 10000) + (PRIOR-MONTH * 100)
119200             + DAYS-IN-PRIOR-MONTH.
119300 5050-EXIT.
119400     EXIT.
119500*
119600* A SELF-REFERENTIAL TRANSACTION (SOURCE = TARGET = THIS ACCOUNT)
119700* COUNTS IN BOTH THE CREDIT AND DEBIT TOTALS BUT ONLY ONCE IN
119800* THE TRANSACTION COUNT.
119900 5100-SUM-PERIOD-ACTIVITY.
120000     MOVE 0 TO CREDIT-TOTAL-WK.
120100     MOVE 0 TO DEBIT-TOTAL-WK.
120200     MOVE 0 TO TXN-COUNT-WK.
120300     PERFORM 5110-SUM-ONE-HISTORY THRU 5110-EXIT
120400             VARYING TXN-IDX FROM 1 BY 1
120500             UNTIL TXN-IDX > TXN-TABLE-COUNT.
120600     COMPUTE NET-CHANGE-WK = CREDIT-TOTAL-WK - DEBIT-TOTAL-WK.
120700 5100-EXIT.
120800     EXIT.
120900*
121000 5110-SUM-ONE-HISTORY.
121100     MOVE 0 TO WS-SUBSCRIPT-2.
121200     IF TXH-CREATED-YYYYMMDD (TXN-IDX) < STMT-PERIOD-START-WK
121300         GO TO 5110-EXIT.
121400     IF TXH-CREATED-YYYYMMDD (TXN-IDX) > STMT-PERIOD-END-WK
121500         GO TO 5110-EXIT.
121600     IF TXH-TARGET-ACCT-ID (TXN-IDX) NOT = ACT-ID (ACT-IDX)
121700         GO TO 5115-CHECK-DEBIT.
121800     ADD TXH-AMOUNT (TXN-IDX) TO CREDIT-TOTAL-WK.
121900     MOVE 1 TO WS-SUBSCRIPT-2.
122000 5115-CHECK-DEBIT.
122100     IF TXH-SOURCE-ACCT-ID (TXN-IDX) NOT = ACT-ID (ACT-IDX)
122200         GO TO 5118-COUNT-TXN.
122300     ADD TXH-AMOUNT (TXN-IDX) TO DEBIT-TOTAL-WK.
122400     MOVE 1 TO WS-SUBSCRIPT-2.
122500 5118-COUNT-TXN.
122600     IF WS-SUBSCRIPT-2 = 1
122700         ADD 1 TO TXN-COUNT-WK.
122800 5110-EXIT.
122900     EXIT.
123000*
123100 5200-WRITE-STATEMENT.
123200     ADD 1 TO NEXT-STMT-ID.
123300     ADD 1 TO STATEMENT-GENERATED-CT.
123400     MOVE NEXT-STMT-ID TO SM-STMT-ID.
123500     MOVE ACT-ID (ACT-IDX) TO SM-STMT-ACCT-ID.
123600     MOVE STMT-PERIOD-START-WK TO SM-STMT-PERIOD-START.
123700     MOVE STMT-PERIOD-END-WK TO SM-STMT-PERIOD-END.
123800     MOVE ACT-BALANCE (ACT-IDX) TO SM-STMT-CLOSING-BALANCE.
123900     COMPUTE SM-STMT-OPENING-BALANCE =
124000             ACT-BALANCE (ACT-IDX) - NET-CHANGE-WK.
124100     MOVE TXN-COUNT-WK TO SM-STMT-TXN-COUNT.
124200     MOVE RUN-TIMESTAMP TO SM-STMT-GENERATED-TS.
124300     WRITE STATEMENT-RECORD.
124400     ADD 1 TO STMT-TABLE-COUNT.
124500     SET STMT-IDX TO STMT-TABLE-COUNT.
124600     MOVE ACT-ID (ACT-IDX) TO STH-ACCT-ID (STMT-IDX).
124700     MOVE STMT-PERIOD-START-WK TO STH-PERIOD-START (STMT-IDX).
124800     MOVE ACT-NUMBER (ACT-IDX) TO RPS-ACCT-NUMBER.
124900     MOVE STMT-PERIOD-START-WK TO RPS-PERIOD-START.
125000     MOVE STMT-PERIOD-END-WK TO RPS-PERIOD-END.
125100     MOVE SM-STMT-OPENING-BALANCE TO RPS-OPEN-BAL.
125200     MOVE SM-STMT-CLOSING-BALANCE TO RPS-CLOSE-BAL.
125300     MOVE TXN-COUNT-WK TO RPS-TXN-COUNT.
125400     PERFORM 6410-PRINT-STATEMENT-DETAIL THRU 6410-EXIT.
125500 5200-EXIT.
125600     EXIT.
125700*
125800* RUN-CONTROL REPORT PARAGRAPHS                                   DP0219C 
125900 6000-PRINT-HEADER.
126000     MOVE SPACES TO PRINT-LINE.
126100     MOVE "HDFC-DP  BNK-DAILY-CYCLE  RUN CONTROL REPORT"
126200                                   TO PRINT-LINE (1:46).
126300     WRITE PRINT-LINE.
126400     MOVE SPACES TO PRINT-LINE.
126500     MOVE "RUN DATE " TO PRINT-LINE (1:9).
126600     MOVE RUN-DATE-CCYYMMDD TO PRINT-LINE (10:8).
126700     WRITE PRINT-LINE.
126800     MOVE SPACES TO PRINT-LINE.
126900     WRITE PRINT-LINE.
127000     MOVE SPACES TO PRINT-LINE.
127100     MOVE "SEQ   TYPE       SRC ACCT    TGT ACCT     AMOUNT DISP"
127200                                   TO PRINT-LINE (1:60).
127300     WRITE PRINT-LINE.
127400 6000-EXIT.
127500     EXIT.
127600*
127700 6100-PRINT-POSTING-DETAIL.
127800     MOVE RPT-POST-DETAIL-LINE TO PRINT-LINE.
127900     WRITE PRINT-LINE.
128000 6100-EXIT.
128100     EXIT.
128200*
128300 6200-PRINT-POSTING-TOTALS.
128400     MOVE SPACES TO PRINT-LINE.
128500     WRITE PRINT-LINE.
128600     MOVE SPACES TO RPT-BASE-LINE.
128700     MOVE "REQUESTS READ" TO RPT-LABEL.
128800     MOVE REQ-READ-CT TO RPT-VALUE-N.
128900     MOVE RPT-POST-TOTALS-LINE TO PRINT-LINE.
129000     WRITE PRINT-LINE.
129100     MOVE SPACES TO RPT-BASE-LINE.
129200     MOVE "REQUESTS POSTED" TO RPT-LABEL.
129300     MOVE REQ-POSTED-CT TO RPT-VALUE-N.
129400     MOVE RPT-POST-TOTALS-LINE TO PRINT-LINE.
129500     WRITE PRINT-LINE.
129600     MOVE SPACES TO RPT-BASE-LINE.
129700     MOVE "REQUESTS REJECTED" TO RPT-LABEL.
129800     MOVE REQ-REJECTED-CT TO RPT-VALUE-N.
129900     MOVE RPT-POST-TOTALS-LINE TO PRINT-LINE.
130000     WRITE PRINT-LINE.
130100     MOVE SPACES TO RPT-BASE-LINE.
130200     MOVE "TOTAL DEPOSITS POSTED" TO RPT-LABEL.
130300     MOVE DEPOSIT-TOTAL-AMT TO RPT-VALUE-A.
130400     MOVE RPT-POST-TOTALS-LINE TO PRINT-LINE.
130500     WRITE PRINT-LINE.
130600     MOVE SPACES TO RPT-BASE-LINE.
130700     MOVE "TOTAL WITHDRAWALS POSTED" TO RPT-LABEL.
130800     MOVE WITHDRAWAL-TOTAL-AMT TO RPT-VALUE-A.
130900     MOVE RPT-POST-TOTALS-LINE TO PRINT-LINE.
131000     WRITE PRINT-LINE.
131100     MOVE SPACES TO RPT-BASE-LINE.
131200     MOVE "TOTAL TRANSFERS POSTED" TO RPT-LABEL.
131300     MOVE TRANSFER-TOTAL-AMT TO RPT-VALUE-A.
131400     MOVE RPT-POST-TOTALS-LINE TO PRINT-LINE.
131500     WRITE PRINT-LINE.
131600 6200-EXIT.
131700     EXIT.
131800*
131900 6300-PRINT-INTEREST-HEADER.
132000     MOVE SPACES TO PRINT-LINE.
132100     WRITE PRINT-LINE.
132200     MOVE SPACES TO PRINT-LINE.
132300     MOVE "INTEREST SECTION-ACCOUNT  BAL BEFORE  RATE  INTEREST"
132400                                   TO PRINT-LINE (1:62).
132500     WRITE PRINT-LINE.
132600 6300-EXIT.
132700     EXIT.
132800*
132900 6310-PRINT-INTEREST-DETAIL.
133000     MOVE RPT-INTEREST-LINE TO PRINT-LINE.
133100     WRITE PRINT-LINE.
133200 6310-EXIT.
133300     EXIT.
133400*
133500 6350-PRINT-INTEREST-TOTALS.
133600     MOVE SPACES TO RPT-BASE-LINE.
133700     MOVE "TOTAL ACCOUNTS CREDITED" TO RPT-LABEL.
133800     MOVE INTEREST-CREDITED-CT TO RPT-VALUE-N.
133900     MOVE RPT-POST-TOTALS-LINE TO PRINT-LINE.
134000     WRITE PRINT-LINE.
134100     MOVE SPACES TO RPT-BASE-LINE.
134200     MOVE "TOTAL INTEREST PAID" TO RPT-LABEL.
134300     MOVE INTEREST-PAID-TOTAL-AMT TO RPT-VALUE-A.
134400     MOVE RPT-POST-TOTALS-LINE TO PRINT-LINE.
134500     WRITE PRINT-LINE.
134600 6350-EXIT.
134700     EXIT.
134800*
134900 6400-PRINT-STATEMENT-HEADER.
135000     MOVE SPACES TO PRINT-LINE.
135100     WRITE PRINT-LINE.
135200     MOVE SPACES TO PRINT-LINE.
135300     MOVE "STATEMENT-ACCOUNT PER-STRT PER-END OPEN-BAL CLOSE-BAL"
135400                                   TO PRINT-LINE (1:60).
135500     WRITE PRINT-LINE.
135600 6400-EXIT.
135700     EXIT.
135800*
135900 6410-PRINT-STATEMENT-DETAIL.
136000     MOVE RPT-STATEMENT-LINE TO PRINT-LINE.
136100     WRITE PRINT-LINE.
136200 6410-EXIT.
136300     EXIT.
136400*
136500 6450-PRINT-STATEMENT-TOTALS.
136600     MOVE SPACES TO RPT-BASE-LINE.
136700     MOVE "TOTAL STATEMENTS GENERATED" TO RPT-LABEL.
136800     MOVE STATEMENT-GENERATED-CT TO RPT-VALUE-N.
136900     MOVE RPT-POST-TOTALS-LINE TO PRINT-LINE.
137000     WRITE PRINT-LINE.
137100 6450-EXIT.
137200     EXIT.
137300*
137400* FRAUD SECTION HEADER, PRINTED ONCE BEFORE THE FIRST ALERT ROW,  DP0386D 
137500* TO MATCH THE INTEREST/STATEMENT SECTIONS - DP-0386.             DP0386E 
137600 6480-PRINT-FRAUD-HEADER.
137700     MOVE SPACES TO PRINT-LINE.
137800     WRITE PRINT-LINE.
137900     MOVE SPACES TO PRINT-LINE.
138000     MOVE "FRAUD SECTION-TXN REF   RISK-SCORE  REASON CODES"
138100                                   TO PRINT-LINE (1:51).
138200     WRITE PRINT-LINE.
138300 6480-EXIT.
138400     EXIT.
138500*
138600 6500-PRINT-FRAUD-SECTION.
138700     MOVE RPT-FRAUD-LINE TO PRINT-LINE.
138800     WRITE PRINT-LINE.
138900 6500-EXIT.
139000     EXIT.
139100*
139200 6600-PRINT-FRAUD-TOTALS.
139300     MOVE SPACES TO RPT-BASE-LINE.
139400     MOVE "TOTAL ALERTS RAISED" TO RPT-LABEL.
139500     MOVE ALERT-RAISED-CT TO RPT-VALUE-N.
139600     MOVE RPT-POST-TOTALS-LINE TO PRINT-LINE.
139700     WRITE PRINT-LINE.
139800 6600-EXIT.
139900     EXIT.
140000*
140100* AUDIT LOGGING - DP-0219                                         DP0219D 
140200 8000-WRITE-AUDIT-SUCCESS.
140300     ADD 1 TO NEXT-AUDIT-ID.
140400     MOVE NEXT-AUDIT-ID TO AU-AUDIT-ID.
140500     MOVE TQ-INITIATED-BY TO AU-AUDIT-USER-ID.
140600     MOVE TQ-REQUEST-TYPE (1:12) TO AU-AUDIT-ACTION.
140700     IF WK-SRC-ACT-IDX NOT = 0 AND WK-TGT-ACT-IDX NOT = 0
140800         STRING "account:" TQ-SOURCE-ACCT-NUMBER
140900                " -> account:" TQ-TARGET-ACCT-NUMBER
141000             DELIMITED BY SIZE INTO AU-AUDIT-RESOURCE
141100     ELSE IF WK-SRC-ACT-IDX NOT = 0
141200         STRING "account:" TQ-SOURCE-ACCT-NUMBER
141300             DELIMITED BY SIZE INTO AU-AUDIT-RESOURCE
141400     ELSE
141500         STRING "account:" TQ-TARGET-ACCT-NUMBER
141600             DELIMITED BY SIZE INTO AU-AUDIT-RESOURCE.
141700     MOVE "SUCCESS" TO AU-AUDIT-OUTCOME.
141800     MOVE WK-REJECT-REASON TO AU-AUDIT-DETAILS.
141900     MOVE SPACES TO AU-AUDIT-ERROR-MSG.
142000     MOVE RUN-TIMESTAMP TO AU-AUDIT-CREATED-TS.
142100     WRITE AUDIT-LOG-RECORD.
142200 8000-EXIT.
142300     EXIT.
142400*
142500 8010-WRITE-AUDIT-FAILURE.
142600     ADD 1 TO NEXT-AUDIT-ID.
142700     MOVE NEXT-AUDIT-ID TO AU-AUDIT-ID.
142800     MOVE TQ-INITIATED-BY TO AU-AUDIT-USER-ID.
142900     MOVE TQ-REQUEST-TYPE (1:12) TO AU-AUDIT-ACTION.
143000     STRING "account:" TQ-SOURCE-ACCT-NUMBER
143100         DELIMITED BY SIZE INTO AU-AUDIT-RESOURCE.
143200     MOVE "FAILURE" TO AU-AUDIT-OUTCOME.
143300     MOVE SPACES TO AU-AUDIT-DETAILS.
143400     MOVE WK-REJECT-REASON TO AU-AUDIT-ERROR-MSG.
143500     MOVE RUN-TIMESTAMP TO AU-AUDIT-CREATED-TS.
143600     WRITE AUDIT-LOG-RECORD.
143700 8010-EXIT.
143800     EXIT.
143900*
144000 9000-TERMINATE.
144100     PERFORM 6600-PRINT-FRAUD-TOTALS THRU 6600-EXIT.
144200     PERFORM 9100-REWRITE-MASTER THRU 9100-EXIT
144300             VARYING ACT-IDX FROM 1 BY 1
144400             UNTIL ACT-IDX > ACT-TABLE-COUNT.
144500     CLOSE ACCT-MASTER-NEW.
144600     CLOSE TXN-REQUEST-FILE.
144700     CLOSE TRANSACTION-FILE.
144800     CLOSE FRAUD-ALERT-FILE.
144900     CLOSE AUDIT-LOG-FILE.
145000     CLOSE STATEMENT-FILE.
145100     CLOSE RUN-REPORT-FILE.
145200 9000-EXIT.
145300     EXIT.
145400*
145500 9100-REWRITE-MASTER.
145600     MOVE ACT-ID (ACT-IDX)              TO AN-ACCT-ID.
145700     MOVE ACT-USER-ID (ACT-IDX)         TO AN-ACCT-USER-ID.
145800     MOVE ACT-NUMBER (ACT-IDX)          TO AN-ACCT-NUMBER.
145900     MOVE ACT-TYPE (ACT-IDX)            TO AN-ACCT-TYPE.
146000     MOVE ACT-BALANCE (ACT-IDX)         TO AN-ACCT-BALANCE.
146100     MOVE ACT-CURRENCY (ACT-IDX)        TO AN-ACCT-CURRENCY.
146200     MOVE ACT-STATUS (ACT-IDX)          TO AN-ACCT-STATUS.
146300     MOVE ACT-INT-RATE (ACT-IDX)        TO AN-ACCT-INT-RATE.
146400     MOVE ACT-MIN-BALANCE (ACT-IDX)     TO AN-ACCT-MIN-BALANCE.
146500     MOVE ACT-OVERDRAFT-LIMIT (ACT-IDX)
146600                               TO AN-ACCT-OVERDRAFT-LIMIT.
146700     MOVE ACT-CREATED-TS (ACT-IDX)      TO AN-ACCT-CREATED-TS.
146800     WRITE ACCT-NEW-RECORD.
146900 9100-EXIT.
147000     EXIT.
147100*
147200* YEAR 2000 REMEDIATION (DP-0301) - WINDOWS THE 2-DIGIT SYSTEM
147300* DATE: 00-49 IS 20XX, 50-99 IS 19XX. HDFC-DP HAS NO ACCOUNTS OR
147400* TRANSACTIONS PREDATING 1978 SO THE WINDOW IS SAFE THROUGH 2049.
147500 9600-EXPAND-CENTURY.
147600     IF RUN-DATE-YY-ONLY < 50
147700         MOVE 20 TO CENTURY-PREFIX
147800     ELSE
147900         MOVE 19 TO CENTURY-PREFIX.
148000     COMPUTE RUN-DATE-CCYYMMDD =
148100             (CENTURY-PREFIX * 1000000) + RUN-DATE-YYMMDD.
148200     COMPUTE RUN-TIMESTAMP =
148300             (RUN-DATE-CCYYMMDD * 1000000) + RUN-TIME-HHMMSS.
148400 9600-EXIT.
148500     EXIT.
148600*
148700* COMPUTES WK-FRAUD-WINDOW-START-TS, THE RUN CLOCK LESS 10 MINUTES,
148800* AS A PACKED CCYYMMDDHHMMSS VALUE - DP-0386. TIMESTAMPS SUBTRACT
148900* BADLY (HH/MM/SS ARE BASE-60 IN A BASE-100 FIELD) SO THE MINUTE IS
149000* BACKED OFF BY HAND, WITH BORROWS INTO THE HOUR AND, WHEN THE RUN
149100* STARTED IN THE FIRST 10 MINUTES OF THE DAY, INTO THE CALENDAR DATE.
149200 9750-COMPUTE-WINDOW-START.
149300     MOVE RUN-DATE-CCYYMMDD TO WW-DATE.
149400     MOVE RUN-TIME-HH TO WW-HH.
149500     MOVE RUN-TIME-MI TO WW-MI.
149600     MOVE RUN-TIME-SS TO WW-SS.
149700     IF WW-MI < 10
149800         GO TO 9750-BORROW-HOUR.
149900     SUBTRACT 10 FROM WW-MI.
150000     GO TO 9750-BUILD.
150100 9750-BORROW-HOUR.
150200     ADD 50 TO WW-MI.
150300     IF WW-HH < 1
150400         GO TO 9750-BORROW-DAY.
150500     SUBTRACT 1 FROM WW-HH.
150600     GO TO 9750-BUILD.
150700 9750-BORROW-DAY.
150800     ADD 23 TO WW-HH.
150900     PERFORM 9760-DECREMENT-WINDOW-DATE THRU 9760-EXIT.
151000 9750-BUILD.
151100     COMPUTE WK-FRAUD-WINDOW-START-TS =
151200             (WW-DATE * 1000000)
151300           + (WW-HH * 10000) + (WW-MI * 100) + WW-SS.
151400 9750-EXIT.
151500     EXIT.
151600*
151700* BACKS WW-DATE UP ONE CALENDAR DAY, ROLLING MONTH/YEAR AND
151800* RECHECKING FEBRUARY FOR A LEAP YEAR - DP-0386.
151900 9760-DECREMENT-WINDOW-DATE.
152000     IF WW-DD > 1
152100         SUBTRACT 1 FROM WW-DD
152200         GO TO 9760-EXIT.
152300     IF WW-MM > 1
152400         SUBTRACT 1 FROM WW-MM
152500     ELSE
152600         MOVE 12 TO WW-MM
152700         SUBTRACT 1 FROM WW-YYYY.
152800     MOVE DIM-DAYS (WW-MM) TO WW-DD.
152900     IF WW-MM NOT = 2
153000         GO TO 9760-EXIT.
153100     DIVIDE WW-YYYY BY 4
153200         GIVING WW-YEAR-QUOTIENT REMAINDER WW-YEAR-MOD-4.
153300     IF WW-YEAR-MOD-4 NOT = 0
153400         GO TO 9760-EXIT.
153500     DIVIDE WW-YYYY BY 100
153600         GIVING WW-YEAR-QUOTIENT REMAINDER WW-YEAR-MOD-100.
153700     IF WW-YEAR-MOD-100 NOT = 0
153800         ADD 1 TO WW-DD
153900         GO TO 9760-EXIT.
154000     DIVIDE WW-YYYY BY 400
154100         GIVING WW-YEAR-QUOTIENT REMAINDER WW-YEAR-MOD-400.
154200     IF WW-YEAR-MOD-400 = 0
154300         ADD 1 TO WW-DD.
154400 9760-EXIT.
154500     EXIT.
