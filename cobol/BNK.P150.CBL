000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BNK-ACCT-MAINT.
000300     AUTHOR. HDFC-DP. MODIFIED BY R.KHANNA, A.DESAI.
000400     INSTALLATION. HDFC BANK DATA PROCESSING CENTRE - BOMBAY.
000500     DATE WRITTEN. 05/22/1990.
000600     DATE COMPILED. 05/22/1990.
000700     SECURITY. HDFC-DP INTERNAL USE ONLY.
000800*
000900****************************************************************
001000* BNK-ACCT-MAINT
001100* ACCOUNT LIFECYCLE MAINTENANCE RUN. READS THE DAYS ACCOUNT
001200* SERVICE REQUEST STREAM (OPEN/FREEZE/CLOSE/REACTIVATE) AND
001300* APPLIES EACH REQUEST AGAINST THE ACCOUNT MASTER, WRITING AN
001400* AUDIT RECORD FOR EVERY REQUEST, ACCEPTED OR REJECTED.
001500****************************************************************
001600* CHANGE LOG
001700* DATE     BY   REQUEST   DESCRIPTION
001800* -------- ---- --------- ------------------------------------
001900* 05/22/90 RK   DP-0067   ORIGINAL PROGRAM - OPEN/FREEZE/CLOSE.   DP0067A 
002000* 08/14/91 RK   DP-0121   ADDED REACTIVATE REQUEST TYPE.          DP0121A 
002100* 03/02/93 AD   DP-0155   ENFORCE ONE ACTIVE SAVINGS ACCOUNT PER  DP0155A 
002200*                         CUSTOMER ON OPEN REQUESTS.              DP0155B 
002300* 01/09/95 AD   DP-0219   AUDIT LOG WRITTEN FOR EVERY REQUEST,    DP0219E 
002400*                         ACCEPTED AND REJECTED, PER COMPLIANCE.  DP0219F 
002500* 12/03/98 RK   DP-0301   YEAR 2000 REMEDIATION - EXPANDED ALL    DP0301E 
002600*                         STORED DATES/TIMES TO A 4-DIGIT YEAR.   DP0301F 
002700* 02/15/99 RK   DP-0308   Y2K REGRESSION - VERIFIED AGAINST THE   DP0308C 
002800*                         REBUILT BNK-DAILY-CYCLE CENTURY LOGIC.  DP0308D 
002900* 07/19/02 AD   DP-0361   NEW ACCOUNT NUMBER GENERATION MADE      DP0361A 
003000*                         SEQUENTIAL OFF THE MASTERS HIGH-KEY,    DP0361B 
003100*                         REPLACING THE OLD RANDOM SCHEME.        DP0361C 
003200****************************************************************
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-4381.
003700 OBJECT-COMPUTER. IBM-4381.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ACCT-MASTER-OLD  ASSIGN TO ACCTOLD
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS FS-ACCT-OLD.
004500     SELECT ACCT-MASTER-NEW  ASSIGN TO ACCTNEW
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS FS-ACCT-NEW.
004800     SELECT ACCT-REQUEST-FILE ASSIGN TO ACCTREQS
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS FS-ACCTREQ.
005100     SELECT AUDIT-LOG-FILE   ASSIGN TO AUDITLOG
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FS-AUDIT.
005400     SELECT RUN-REPORT-FILE  ASSIGN TO RUNRPT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-RPT.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*    ACCOUNT MASTER, OLD (INPUT) AND NEW (OUTPUT) COPIES.
006100 FD  ACCT-MASTER-OLD
006200     LABEL RECORD STANDARD.
006300 01  ACCT-OLD-RECORD.
006400     05  AO-ACCT-ID                     PIC 9(9).
006500     05  AO-ACCT-USER-ID                PIC 9(9).
006600     05  AO-ACCT-NUMBER                 PIC X(12).
006700     05  AO-ACCT-TYPE                   PIC X(8).
006800     05  AO-ACCT-BALANCE                PIC S9(15)V9(4)
006900                                         SIGN TRAILING SEPARATE.
007000     05  AO-ACCT-CURRENCY               PIC X(3).
007100     05  AO-ACCT-STATUS                 PIC X(8).
007200         88  AO-STATUS-ACTIVE               VALUE "ACTIVE  ".
007300         88  AO-STATUS-FROZEN               VALUE "FROZEN  ".
007400         88  AO-STATUS-DORMANT              VALUE "DORMANT ".
007500         88  AO-STATUS-CLOSED               VALUE "CLOSED  ".
007600     05  AO-ACCT-INT-RATE               PIC S9(3)V9(2)
007700                                         SIGN TRAILING SEPARATE.
007800     05  AO-ACCT-MIN-BALANCE            PIC S9(15)V9(4)
007900                                         SIGN TRAILING SEPARATE.
008000     05  AO-ACCT-OVERDRAFT-LIMIT        PIC S9(15)V9(4)
008100                                         SIGN TRAILING SEPARATE.
008200     05  AO-ACCT-CREATED-TS             PIC 9(14).
008300     05  AO-ACCT-CREATED-GROUP REDEFINES AO-ACCT-CREATED-TS.
008400         10  AO-CR-YYYY                 PIC 9(4).
008500         10  AO-CR-MM                   PIC 9(2).
008600         10  AO-CR-DD                   PIC 9(2).
008700         10  AO-CR-HH                   PIC 9(2).
008800         10  AO-CR-MI                   PIC 9(2).
008900         10  AO-CR-SS                   PIC 9(2).
009000     05  FILLER                         PIC X(21).
009100*
009200 FD  ACCT-MASTER-NEW
009300     LABEL RECORD STANDARD.
009400 01  ACCT-NEW-RECORD.
009500     05  AN-ACCT-ID                     PIC 9(9).
009600     05  AN-ACCT-USER-ID                PIC 9(9).
009700     05  AN-ACCT-NUMBER                 PIC X(12).
009800     05  AN-ACCT-TYPE                   PIC X(8).
009900     05  AN-ACCT-BALANCE                PIC S9(15)V9(4)
010000                                         SIGN TRAILING SEPARATE.
010100     05  AN-ACCT-CURRENCY               PIC X(3).
010200     05  AN-ACCT-STATUS                 PIC X(8).
010300     05  AN-ACCT-INT-RATE               PIC S9(3)V9(2)
010400                                         SIGN TRAILING SEPARATE.
010500     05  AN-ACCT-MIN-BALANCE            PIC S9(15)V9(4)
010600                                         SIGN TRAILING SEPARATE.
010700     05  AN-ACCT-OVERDRAFT-LIMIT        PIC S9(15)V9(4)
010800                                         SIGN TRAILING SEPARATE.
010900     05  AN-ACCT-CREATED-TS             PIC 9(14).
011000     05  FILLER                         PIC X(21).
011100*
011200*    ACCOUNT SERVICE REQUEST STREAM - ONE ROW PER OPEN/FREEZE/
011300*    CLOSE/REACTIVATE REQUEST FOR TODAYS RUN.
011400 FD  ACCT-REQUEST-FILE
011500     LABEL RECORD STANDARD.
011600 01  ACCT-REQUEST-RECORD.
011700     05  AQ-REQUEST-TYPE                PIC X(10).
011800         88  AQ-TYPE-OPEN                   VALUE "OPEN      ".
011900         88  AQ-TYPE-FREEZE                 VALUE "FREEZE    ".
012000         88  AQ-TYPE-CLOSE                  VALUE "CLOSE     ".
012100         88  AQ-TYPE-REACTIVATE             VALUE "REACTIVATE".
012200     05  AQ-ACCT-NUMBER                 PIC X(12).
012300     05  AQ-USER-ID                     PIC 9(9).
012400     05  AQ-ACCT-TYPE                   PIC X(8).
012500     05  AQ-CURRENCY                    PIC X(3).
012600     05  AQ-INITIAL-DEPOSIT             PIC S9(15)V9(4)
012700                                         SIGN TRAILING SEPARATE.
012800     05  AQ-INITIATED-BY                PIC 9(9).
012900     05  FILLER                         PIC X(17).
013000*
013100*    AUDIT TRAIL - ONE ROW PER LIFECYCLE ACTION, APPEND ONLY.
013200 FD  AUDIT-LOG-FILE
013300     LABEL RECORD STANDARD.
013400 01  AUDIT-LOG-RECORD.
013500     05  AU-AUDIT-ID                    PIC 9(9).
013600     05  AU-AUDIT-USER-ID               PIC 9(9).
013700     05  AU-AUDIT-ACTION                PIC X(12).
013800     05  AU-AUDIT-RESOURCE              PIC X(40).
013900     05  AU-AUDIT-OUTCOME               PIC X(7).
014000         88  AU-OUTCOME-SUCCESS             VALUE "SUCCESS".
014100         88  AU-OUTCOME-FAILURE             VALUE "FAILURE".
014200     05  AU-AUDIT-DETAILS               PIC X(60).
014300     05  AU-AUDIT-ERROR-MSG             PIC X(60).
014400     05  AU-AUDIT-CREATED-TS            PIC 9(14).
014500     05  FILLER                         PIC X(14).
014600*
014700 FD  RUN-REPORT-FILE
014800     LABEL RECORD OMITTED.
014900 01  PRINT-LINE                        PIC X(80).
015000*
015100 WORKING-STORAGE SECTION.
015200 77  FS-ACCT-OLD                     PIC X(2)  VALUE SPACES.
015300 77  FS-ACCT-NEW                     PIC X(2)  VALUE SPACES.
015400 77  FS-ACCTREQ                      PIC X(2)  VALUE SPACES.
015500 77  FS-AUDIT                        PIC X(2)  VALUE SPACES.
015600 77  FS-RPT                          PIC X(2)  VALUE SPACES.
015700*
015800 01  EOF-SWITCHES.
015900     05  ACCT-OLD-EOF-SW                PIC X(1)  VALUE "N".
016000         88  ACCT-OLD-EOF                   VALUE "Y".
016100     05  ACCTREQ-EOF-SW                 PIC X(1)  VALUE "N".
016200         88  ACCTREQ-EOF                    VALUE "Y".
016300*
016400 01  RUN-DATE-WORK.
016500     05  RUN-DATE-YYMMDD                PIC 9(6).
016600     05  RUN-DATE-YY REDEFINES RUN-DATE-YYMMDD.
016700         10  RUN-DATE-YY-ONLY           PIC 9(2).
016800         10  RUN-DATE-MM-DD             PIC 9(4).
016900     05  CENTURY-PREFIX                 PIC 9(2).
017000     05  RUN-DATE-CCYYMMDD              PIC 9(8).
017100 01  RUN-TIME-WORK.
017200     05  RUN-TIME-HHMMSSHH              PIC 9(8).
017300     05  RUN-TIME-HHMMSS REDEFINES RUN-TIME-HHMMSSHH.
017400         10  RUN-TIME-HH                PIC 9(2).
017500         10  RUN-TIME-MI                PIC 9(2).
017600         10  RUN-TIME-SS                PIC 9(2).
017700         10  RUN-TIME-HH-HUND           PIC 9(2).
017800 01  RUN-TIMESTAMP                     PIC 9(14).
017900*
018000 01  RUN-TOTALS.
018100     05  REQ-READ-CT                    PIC 9(5)  COMP  VALUE 0.
018200     05  REQ-ACCEPTED-CT                 PIC 9(5)  COMP  VALUE 0.
018300     05  REQ-REJECTED-CT                 PIC 9(5)  COMP  VALUE 0.
018400     05  NEXT-ACCT-ID                   PIC 9(9)  VALUE 0.
018500     05  NEXT-AUDIT-ID                  PIC 9(9)  VALUE 0.
018600     05  HIGH-ACCT-NUMBER               PIC 9(12) VALUE 0.
018700*
018800*  ACCOUNT WORK TABLE - LOADED FROM ACCT-MASTER-OLD. LOOKUP BY
018900*  ACCOUNT NUMBER IS A LINEAR SCAN (2500-FIND-ACCOUNT) SINCE THE
019000*  MASTER IS SEQUENCED BY ACCT-ID, NOT BY ACCOUNT NUMBER.
019100 01  ACT-TABLE-CONTROL.
019200     05  ACT-TABLE-COUNT                PIC 9(5)  COMP  VALUE 0.
019300     05  ACT-ENTRY OCCURS 2000 TIMES
019400                      INDEXED BY ACT-IDX.
019500         10  ACT-ID                     PIC 9(9).
019600         10  ACT-USER-ID                PIC 9(9).
019700         10  ACT-NUMBER                 PIC X(12).
019800         10  ACT-TYPE                   PIC X(8).
019900         10  ACT-BALANCE                PIC S9(15)V9(4)
020000                                         SIGN TRAILING SEPARATE.
020100         10  ACT-CURRENCY               PIC X(3).
020200         10  ACT-STATUS                 PIC X(8).
020300             88  ACT-IS-ACTIVE              VALUE "ACTIVE  ".
020400             88  ACT-IS-FROZEN              VALUE "FROZEN  ".
020500             88  ACT-IS-DORMANT             VALUE "DORMANT ".
020600             88  ACT-IS-CLOSED              VALUE "CLOSED  ".
020700         10  ACT-INT-RATE               PIC S9(3)V9(2)
020800                                         SIGN TRAILING SEPARATE.
020900         10  ACT-MIN-BALANCE            PIC S9(15)V9(4)
021000                                         SIGN TRAILING SEPARATE.
021100         10  ACT-OVERDRAFT-LIMIT        PIC S9(15)V9(4)
021200                                         SIGN TRAILING SEPARATE.
021300         10  ACT-CREATED-TS             PIC 9(14).
021400*
021500 01  CURRENT-REQUEST-WORK.
021600     05  WK-ACT-IDX                     PIC 9(5)  COMP  VALUE 0.
021700     05  WK-NEW-ACT-IDX                 PIC 9(5)  COMP  VALUE 0.
021800     05  WK-DUP-SAVINGS-SW              PIC X(1)  VALUE "N".
021900         88  WK-DUP-SAVINGS-FOUND           VALUE "Y".
022000     05  WK-REJECT-SW                   PIC X(1)  VALUE "N".
022100         88  WK-REJECTED                    VALUE "Y".
022200     05  WK-REJECT-REASON               PIC X(40)  VALUE SPACES.
022300*
022400 01  REPORT-LINE-WORK.
022500     05  RPT-BASE-LINE                  PIC X(80).
022600     05  RPT-MAINT-DETAIL-LINE REDEFINES RPT-BASE-LINE.
022700         10  RPD-SEQ                    PIC Z(4)9.
022800         10  FILLER                     PIC X(2).
022900         10  RPD-TYPE                   PIC X(10).
023000         10  FILLER                     PIC X(1).
023100         10  RPD-ACCT                   PIC X(12).
023200         10  FILLER                     PIC X(1).
023300         10  RPD-DISPOSITION            PIC X(8).
023400         10  FILLER                     PIC X(1).
023500         10  RPD-REASON                 PIC X(40).
023600     05  RPT-TOTALS-LINE REDEFINES RPT-BASE-LINE.
023700         10  RPT-LABEL                  PIC X(30).
023800         10  RPT-VALUE-N                PIC Z(4)9.
023900         10  FILLER                     PIC X(45).
024000*
024100 01  MISC-WORK.
024200     05  WS-SUBSCRIPT-1                 PIC 9(5)  COMP  VALUE 0.
024300*
024400 PROCEDURE DIVISION.
024500*
024600 0000-MAIN-CONTROL.
024700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
024800     PERFORM 2000-MAINT-CYCLE THRU 2000-EXIT
024900             UNTIL ACCTREQ-EOF.
025000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
025100     STOP RUN.
025200*
025300 1000-INITIALIZE.
025400     ACCEPT RUN-DATE-YYMMDD FROM DATE.
025500     ACCEPT RUN-TIME-HHMMSSHH FROM TIME.
025600     PERFORM 9600-EXPAND-CENTURY THRU 9600-EXIT.
025700     OPEN INPUT  ACCT-MASTER-OLD.
025800     OPEN INPUT  ACCT-REQUEST-FILE.
025900     OPEN OUTPUT RUN-REPORT-FILE.
026000     PERFORM 1100-LOAD-ACCOUNTS THRU 1100-EXIT
026100             UNTIL ACCT-OLD-EOF.
026200     CLOSE ACCT-MASTER-OLD.
026300     OPEN OUTPUT ACCT-MASTER-NEW.
026400     OPEN EXTEND  AUDIT-LOG-FILE.
026500     PERFORM 6000-PRINT-HEADER THRU 6000-EXIT.
026600 1000-EXIT.
026700     EXIT.
026800*
026900 1100-LOAD-ACCOUNTS.
027000     READ ACCT-MASTER-OLD
027100         AT END
027200             MOVE "Y" TO ACCT-OLD-EOF-SW
027300             GO TO 1100-EXIT.
027400     ADD 1 TO ACT-TABLE-COUNT.
027500     SET ACT-IDX TO ACT-TABLE-COUNT.
027600     MOVE AO-ACCT-ID              TO ACT-ID (ACT-IDX).
027700     MOVE AO-ACCT-USER-ID         TO ACT-USER-ID (ACT-IDX).
027800     MOVE AO-ACCT-NUMBER          TO ACT-NUMBER (ACT-IDX).
027900     MOVE AO-ACCT-TYPE            TO ACT-TYPE (ACT-IDX).
028000     MOVE AO-ACCT-BALANCE         TO ACT-BALANCE (ACT-IDX).
028100     MOVE AO-ACCT-CURRENCY        TO ACT-CURRENCY (ACT-IDX).
028200     MOVE AO-ACCT-STATUS          TO ACT-STATUS (ACT-IDX).
028300     MOVE AO-ACCT-INT-RATE        TO ACT-INT-RATE (ACT-IDX).
028400     MOVE AO-ACCT-MIN-BALANCE     TO ACT-MIN-BALANCE (ACT-IDX).
028500     MOVE AO-ACCT-OVERDRAFT-LIMIT
028600                               TO ACT-OVERDRAFT-LIMIT (ACT-IDX).
028700     MOVE AO-ACCT-CREATED-TS      TO ACT-CREATED-TS (ACT-IDX).
028800     IF NEXT-ACCT-ID < AO-ACCT-ID
028900         MOVE AO-ACCT-ID TO NEXT-ACCT-ID.
029000     IF HIGH-ACCT-NUMBER < AO-ACCT-NUMBER
029100         MOVE AO-ACCT-NUMBER TO HIGH-ACCT-NUMBER.
029200 1100-EXIT.
029300     EXIT.
029400*
029500* MAINTENANCE CYCLE - DP-0067, DP-0121                            DP0067B 
029600 2000-MAINT-CYCLE.
029700     READ ACCT-REQUEST-FILE
029800         AT END
029900             MOVE "Y" TO ACCTREQ-EOF-SW
030000             GO TO 2000-EXIT.
030100     ADD 1 TO REQ-READ-CT.
030200     MOVE "N" TO WK-REJECT-SW.
030300     MOVE SPACES TO WK-REJECT-REASON.
030400     MOVE 0 TO WK-ACT-IDX.
030500     IF AQ-TYPE-OPEN
030600         PERFORM 2100-OPEN-ACCOUNT THRU 2100-EXIT
030700     ELSE IF AQ-TYPE-FREEZE
030800         PERFORM 2200-FREEZE-ACCOUNT THRU 2200-EXIT
030900     ELSE IF AQ-TYPE-CLOSE
031000         PERFORM 2300-CLOSE-ACCOUNT THRU 2300-EXIT
031100     ELSE IF AQ-TYPE-REACTIVATE
031200         PERFORM 2400-REACTIVATE-ACCOUNT THRU 2400-EXIT
031300     ELSE
031400         MOVE "Y" TO WK-REJECT-SW
031500         MOVE "Unrecognized request type" TO WK-REJECT-REASON.
031600     IF WK-REJECTED
031700         ADD 1 TO REQ-REJECTED-CT
031800         MOVE "REJECTED" TO RPD-DISPOSITION
031900         PERFORM 8010-WRITE-AUDIT-FAILURE THRU 8010-EXIT
032000     ELSE
032100         ADD 1 TO REQ-ACCEPTED-CT
032200         MOVE "ACCEPTED" TO RPD-DISPOSITION
032300         PERFORM 8000-WRITE-AUDIT-SUCCESS THRU 8000-EXIT.
032400     MOVE REQ-READ-CT TO RPD-SEQ.
032500     MOVE AQ-REQUEST-TYPE TO RPD-TYPE.
032600     MOVE AQ-ACCT-NUMBER TO RPD-ACCT.
032700     MOVE WK-REJECT-REASON TO RPD-REASON.
032800     PERFORM 6100-PRINT-MAINT-DETAIL THRU 6100-EXIT.
032900 2000-EXIT.
033000     EXIT.
033100*
033200* ONE ACTIVE SAVINGS ACCOUNT PER CUSTOMER - DP-0155.
033300 2100-OPEN-ACCOUNT.
033400     MOVE "N" TO WK-DUP-SAVINGS-SW.
033500     IF AQ-ACCT-TYPE = "SAVINGS "
033600         PERFORM 2150-CHECK-DUP-SAVINGS THRU 2150-EXIT
033700                 VARYING ACT-IDX FROM 1 BY 1
033800                 UNTIL ACT-IDX > ACT-TABLE-COUNT.
033900     IF WK-DUP-SAVINGS-FOUND
034000         MOVE "Y" TO WK-REJECT-SW
034100         MOVE "You already have a savings account!"
034200                                   TO WK-REJECT-REASON
034300         GO TO 2100-EXIT.
034400     ADD 1 TO NEXT-ACCT-ID.
034500     ADD 1 TO ACT-TABLE-COUNT.
034600     SET ACT-IDX TO ACT-TABLE-COUNT.
034700     MOVE NEXT-ACCT-ID TO ACT-ID (ACT-IDX).
034800     MOVE AQ-USER-ID TO ACT-USER-ID (ACT-IDX).
034900     ADD 1 TO HIGH-ACCT-NUMBER.
035000     MOVE HIGH-ACCT-NUMBER TO ACT-NUMBER (ACT-IDX).
035100     MOVE AQ-ACCT-TYPE TO ACT-TYPE (ACT-IDX).
035200     MOVE 0 TO ACT-BALANCE (ACT-IDX).
035300     MOVE AQ-CURRENCY TO ACT-CURRENCY (ACT-IDX).
035400     MOVE "ACTIVE  " TO ACT-STATUS (ACT-IDX).
035500     MOVE 4.00 TO ACT-INT-RATE (ACT-IDX).
035600     MOVE 0 TO ACT-MIN-BALANCE (ACT-IDX).
035700     MOVE 0 TO ACT-OVERDRAFT-LIMIT (ACT-IDX).
035800     MOVE RUN-TIMESTAMP TO ACT-CREATED-TS (ACT-IDX).
035900     IF AQ-INITIAL-DEPOSIT > 0
036000         ADD AQ-INITIAL-DEPOSIT TO ACT-BALANCE (ACT-IDX).
036100     MOVE ACT-NUMBER (ACT-IDX) TO AQ-ACCT-NUMBER.
036200     STRING "Opened account " ACT-NUMBER (ACT-IDX)
036300         DELIMITED BY SIZE INTO WK-REJECT-REASON.
036400 2100-EXIT.
036500     EXIT.
036600*
036700 2150-CHECK-DUP-SAVINGS.
036800     IF ACT-USER-ID (ACT-IDX) NOT = AQ-USER-ID
036900         GO TO 2150-EXIT.
037000     IF NOT ACT-IS-ACTIVE (ACT-IDX)
037100         GO TO 2150-EXIT.
037200     IF ACT-TYPE (ACT-IDX) NOT = "SAVINGS "
037300         GO TO 2150-EXIT.
037400     MOVE "Y" TO WK-DUP-SAVINGS-SW.
037500 2150-EXIT.
037600     EXIT.
037700*
037800 2200-FREEZE-ACCOUNT.
037900     PERFORM 2500-FIND-ACCOUNT THRU 2500-EXIT.
038000     IF WK-ACT-IDX = 0
038100         MOVE "Y" TO WK-REJECT-SW
038200         MOVE "Account not found" TO WK-REJECT-REASON
038300         GO TO 2200-EXIT.
038400     SET ACT-IDX TO WK-ACT-IDX.
038500     IF ACT-IS-CLOSED (ACT-IDX)
038600         MOVE "Y" TO WK-REJECT-SW
038700         MOVE "Cannot freeze a closed account" TO WK-REJECT-REASON
038800         GO TO 2200-EXIT.
038900     IF ACT-IS-FROZEN (ACT-IDX)
039000         MOVE "Y" TO WK-REJECT-SW
039100         MOVE "Account is already frozen" TO WK-REJECT-REASON
039200         GO TO 2200-EXIT.
039300     MOVE "FROZEN  " TO ACT-STATUS (ACT-IDX).
039400 2200-EXIT.
039500     EXIT.
039600*
039700 2300-CLOSE-ACCOUNT.
039800     PERFORM 2500-FIND-ACCOUNT THRU 2500-EXIT.
039900     IF WK-ACT-IDX = 0
040000         MOVE "Y" TO WK-REJECT-SW
040100         MOVE "Account not found" TO WK-REJECT-REASON
040200         GO TO 2300-EXIT.
040300     SET ACT-IDX TO WK-ACT-IDX.
040400     IF ACT-IS-CLOSED (ACT-IDX)
040500         MOVE "Y" TO WK-REJECT-SW
040600         MOVE "Account is already closed" TO WK-REJECT-REASON
040700         GO TO 2300-EXIT.
040800     IF ACT-BALANCE (ACT-IDX) NOT = 0
040900         MOVE "Y" TO WK-REJECT-SW
041000         MOVE "Cannot close account with non-zero balance"
041100                                   TO WK-REJECT-REASON
041200         GO TO 2300-EXIT.
041300     MOVE "CLOSED  " TO ACT-STATUS (ACT-IDX).
041400 2300-EXIT.
041500     EXIT.
041600*
041700 2400-REACTIVATE-ACCOUNT.
041800     PERFORM 2500-FIND-ACCOUNT THRU 2500-EXIT.
041900     IF WK-ACT-IDX = 0
042000         MOVE "Y" TO WK-REJECT-SW
042100         MOVE "Account not found" TO WK-REJECT-REASON
042200         GO TO 2400-EXIT.
042300     SET ACT-IDX TO WK-ACT-IDX.
042400     IF ACT-IS-ACTIVE (ACT-IDX)
042500         MOVE "Y" TO WK-REJECT-SW
042600         MOVE "Account is already active" TO WK-REJECT-REASON
042700         GO TO 2400-EXIT.
042800     IF ACT-IS-CLOSED (ACT-IDX)
042900         MOVE "Y" TO WK-REJECT-SW
043000         MOVE "Cannot reactivate a closed account"
043100                                   TO WK-REJECT-REASON
043200         GO TO 2400-EXIT.
043300     MOVE "ACTIVE  " TO ACT-STATUS (ACT-IDX).
043400 2400-EXIT.
043500     EXIT.
043600*
043700* LINEAR SCAN OF THE ACCOUNT TABLE BY EXTERNAL ACCOUNT NUMBER.
043800 2500-FIND-ACCOUNT.
043900     MOVE 0 TO WK-ACT-IDX.
044000     PERFORM 2510-SCAN-ONE-ACCOUNT THRU 2510-EXIT
044100             VARYING ACT-IDX FROM 1 BY 1
044200             UNTIL ACT-IDX > ACT-TABLE-COUNT.
044300 2500-EXIT.
044400     EXIT.
044500*
044600 2510-SCAN-ONE-ACCOUNT.
044700     IF ACT-NUMBER (ACT-IDX) NOT = AQ-ACCT-NUMBER
044800         GO TO 2510-EXIT.
044900     IF WK-ACT-IDX NOT = 0
045000         GO TO 2510-EXIT.
045100     SET WK-ACT-IDX TO ACT-IDX.
045200 2510-EXIT.
045300     EXIT.
045400*
045500 6000-PRINT-HEADER.
045600     MOVE SPACES TO PRINT-LINE.
045700     MOVE "HDFC-DP  BNK-ACCT-MAINT  RUN CONTROL REPORT"
045800                                   TO PRINT-LINE (1:46).
045900     WRITE PRINT-LINE.
046000     MOVE SPACES TO PRINT-LINE.
046100     MOVE "RUN DATE " TO PRINT-LINE (1:9).
046200     MOVE RUN-DATE-CCYYMMDD TO PRINT-LINE (10:8).
046300     WRITE PRINT-LINE.
046400     MOVE SPACES TO PRINT-LINE.
046500     WRITE PRINT-LINE.
046600 6000-EXIT.
046700     EXIT.
046800*
046900 6100-PRINT-MAINT-DETAIL.
047000     MOVE RPT-MAINT-DETAIL-LINE TO PRINT-LINE.
047100     WRITE PRINT-LINE.
047200 6100-EXIT.
047300     EXIT.
047400*
047500 6200-PRINT-TOTALS.
047600     MOVE SPACES TO PRINT-LINE.
047700     WRITE PRINT-LINE.
047800     MOVE SPACES TO RPT-BASE-LINE.
047900     MOVE "REQUESTS READ" TO RPT-LABEL.
048000     MOVE REQ-READ-CT TO RPT-VALUE-N.
048100     MOVE RPT-TOTALS-LINE TO PRINT-LINE.
048200     WRITE PRINT-LINE.
048300     MOVE SPACES TO RPT-BASE-LINE.
048400     MOVE "REQUESTS ACCEPTED" TO RPT-LABEL.
048500     MOVE REQ-ACCEPTED-CT TO RPT-VALUE-N.
048600     MOVE RPT-TOTALS-LINE TO PRINT-LINE.
048700     WRITE PRINT-LINE.
048800     MOVE SPACES TO RPT-BASE-LINE.
048900     MOVE "REQUESTS REJECTED" TO RPT-LABEL.
049000     MOVE REQ-REJECTED-CT TO RPT-VALUE-N.
049100     MOVE RPT-TOTALS-LINE TO PRINT-LINE.
049200     WRITE PRINT-LINE.
049300 6200-EXIT.
049400     EXIT.
049500*
049600* AUDIT LOGGING - DP-0219                                         DP0219G 
049700 8000-WRITE-AUDIT-SUCCESS.
049800     ADD 1 TO NEXT-AUDIT-ID.
049900     MOVE NEXT-AUDIT-ID TO AU-AUDIT-ID.
050000     MOVE AQ-INITIATED-BY TO AU-AUDIT-USER-ID.
050100     MOVE AQ-REQUEST-TYPE (1:12) TO AU-AUDIT-ACTION.
050200     STRING "account:" AQ-ACCT-NUMBER
050300         DELIMITED BY SIZE INTO AU-AUDIT-RESOURCE.
050400     MOVE "SUCCESS" TO AU-AUDIT-OUTCOME.
050500     MOVE WK-REJECT-REASON TO AU-AUDIT-DETAILS.
050600     MOVE SPACES TO AU-AUDIT-ERROR-MSG.
050700     MOVE RUN-TIMESTAMP TO AU-AUDIT-CREATED-TS.
050800     WRITE AUDIT-LOG-RECORD.
050900 8000-EXIT.
051000     EXIT.
051100*
051200 8010-WRITE-AUDIT-FAILURE.
051300     ADD 1 TO NEXT-AUDIT-ID.
051400     MOVE NEXT-AUDIT-ID TO AU-AUDIT-ID.
051500     MOVE AQ-INITIATED-BY TO AU-AUDIT-USER-ID.
051600     MOVE AQ-REQUEST-TYPE (1:12) TO AU-AUDIT-ACTION.
051700     STRING "account:" AQ-ACCT-NUMBER
051800         DELIMITED BY SIZE INTO AU-AUDIT-RESOURCE.
051900     MOVE "FAILURE" TO AU-AUDIT-OUTCOME.
052000     MOVE SPACES TO AU-AUDIT-DETAILS.
052100     MOVE WK-REJECT-REASON TO AU-AUDIT-ERROR-MSG.
052200     MOVE RUN-TIMESTAMP TO AU-AUDIT-CREATED-TS.
052300     WRITE AUDIT-LOG-RECORD.
052400 8010-EXIT.
052500     EXIT.
052600*
052700 9000-TERMINATE.
052800     PERFORM 6200-PRINT-TOTALS THRU 6200-EXIT.
052900     PERFORM 9100-REWRITE-MASTER THRU 9100-EXIT
053000             VARYING ACT-IDX FROM 1 BY 1
053100             UNTIL ACT-IDX > ACT-TABLE-COUNT.
053200     CLOSE ACCT-MASTER-NEW.
053300     CLOSE ACCT-REQUEST-FILE.
053400     CLOSE AUDIT-LOG-FILE.
053500     CLOSE RUN-REPORT-FILE.
053600 9000-EXIT.
053700     EXIT.
053800*
053900 9100-REWRITE-MASTER.
054000     MOVE ACT-ID (ACT-IDX)              TO AN-ACCT-ID.
054100     MOVE ACT-USER-ID (ACT-IDX)         TO AN-ACCT-USER-ID.
054200     MOVE ACT-NUMBER (ACT-IDX)          TO AN-ACCT-NUMBER.
054300     MOVE ACT-TYPE (ACT-IDX)            TO AN-ACCT-TYPE.
054400     MOVE ACT-BALANCE (ACT-IDX)         TO AN-ACCT-BALANCE.
054500     MOVE ACT-CURRENCY (ACT-IDX)        TO AN-ACCT-CURRENCY.
054600     MOVE ACT-STATUS (ACT-IDX)          TO AN-ACCT-STATUS.
054700     MOVE ACT-INT-RATE (ACT-IDX)        TO AN-ACCT-INT-RATE.
054800     MOVE ACT-MIN-BALANCE (ACT-IDX)     TO AN-ACCT-MIN-BALANCE.
054900     MOVE ACT-OVERDRAFT-LIMIT (ACT-IDX)
055000                               TO AN-ACCT-OVERDRAFT-LIMIT.
055100     MOVE ACT-CREATED-TS (ACT-IDX)      TO AN-ACCT-CREATED-TS.
055200     WRITE ACCT-NEW-RECORD.
055300 9100-EXIT.
055400     EXIT.
055500*
055600* YEAR 2000 REMEDIATION (DP-0301) - SEE BNK-DAILY-CYCLE FOR THE
055700* RATIONALE ON THE WINDOWING BOUNDARY.
055800 9600-EXPAND-CENTURY.
055900     IF RUN-DATE-YY-ONLY < 50
056000         MOVE 20 TO CENTURY-PREFIX
056100     ELSE
056200         MOVE 19 TO CENTURY-PREFIX.
056300     COMPUTE RUN-DATE-CCYYMMDD =
056400             (CENTURY-PREFIX * 1000000) + RUN-DATE-YYMMDD.
056500     COMPUTE RUN-TIMESTAMP =
056600             (RUN-DATE-CCYYMMDD * 1000000) + RUN-TIME-HHMMSS.
056700 9600-EXIT.
056800     EXIT.
